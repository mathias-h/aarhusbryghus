*  wsdate.cbl
*  ---------------------------------------------------------
*  WORKING-STORAGE USED BY THE RUN-CONTROL BANNER IN
*  ORDER-PRICING-BATCH TO BREAK HDR-ORDER-DATE DOWN FOR
*  THE "PROCESSING ORDER DATED..." START-OF-GROUP MESSAGE.
*  ---------------------------------------------------------
*  96/05/30  KJN  TRIMMED DOWN FROM THE OLD CRT-ENTRY
*                 wsdate.cbl (VOUCHER-MAINTENANCE ERA) - THE
*                 OPERATOR-PROMPT FIELDS AND THE MONTH-NAME
*                 MATRIX WERE SCREEN-ONLY AND HAVE NO PLACE
*                 IN A NIGHTLY BATCH RUN.
*  ---------------------------------------------------------

    01 WK-BANNER-DATE-CCYYMMDD       PIC 9(8).
    01 WK-BANNER-DATE-X REDEFINES
                          WK-BANNER-DATE-CCYYMMDD.
       05 WK-BANNER-DATE-CCYY        PIC 9(4).
       05 WK-BANNER-DATE-MM          PIC 9(2).
       05 WK-BANNER-DATE-DD          PIC 9(2).

    01 WK-BANNER-DATE-EDITED.
       05 WK-BANNER-DATE-ED-MM       PIC 99.
       05 FILLER                     PIC X  VALUE "/".
       05 WK-BANNER-DATE-ED-DD       PIC 99.
       05 FILLER                     PIC X  VALUE "/".
       05 WK-BANNER-DATE-ED-CCYY     PIC 9999.
