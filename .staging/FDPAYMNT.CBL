*  FDPAYMNT.CBL
*  ---------------------------------------------------------
*  FD / RECORD FRAGMENT - PAYMENT-FILE
*  COPY'D INTO ORDER-PRICING-BATCH, FILE SECTION.
*  ---------------------------------------------------------
*  94/02/08  KJN  ORIGINAL LAYOUT - CASH/CARD PAYMENTS ONLY.
*  96/05/30  KJN  ADDED PAY-TYPE "K" - CLIP-CARD PUNCHES.
*  96/06/11  KJN  PAY-CLIP-COUNT REDEFINES ADDED FOR THE
*                 CLIP-CARD ALLOCATOR (WHOLE PUNCHES, NO
*                 DECIMALS ON TYPE "K" PAYMENTS).
*  ---------------------------------------------------------
    FD  PAYMENT-FILE
        LABEL RECORDS ARE STANDARD.

    01  PAYMENT-RECORD.
        05  PAY-ORDER-ID            PIC 9(6).
        05  PAY-PAYMENT-NO          PIC 9(3).
        05  PAY-PAYMENT-TYPE        PIC X.
            88  PAY-TYPE-IS-CASH        VALUE "C".
            88  PAY-TYPE-IS-CLIP        VALUE "K".
        05  PAY-PAYMENT-AMOUNT      PIC S9(7)V99 COMP-3.
        05  PAY-CLIP-COUNT REDEFINES
                                 PAY-PAYMENT-AMOUNT
                                    PIC S9(7)V99 COMP-3.
        05  FILLER                  PIC X(16).
