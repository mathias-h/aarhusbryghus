*  FDORDHDR.CBL
*  ---------------------------------------------------------
*  FD / RECORD FRAGMENT - ORDER-HEADER-FILE
*  COPY'D INTO ORDER-PRICING-BATCH, FILE SECTION.
*  ---------------------------------------------------------
*  87/04/02  RBR  ORIGINAL LAYOUT FOR PRICING CONVERSION.
*  89/11/14  RBR  ADDED HDR-DISCOUNT-* - TAVLE-DISCOUNT.
*  94/02/08  KJN  ADDED HDR-HAS-RENTAL FOR DEPOSIT PRODUCTS.
*  99/01/05  KJN  Y2K - HDR-ORDER-DATE WIDENED TO CCYYMMDD.
*  02/06/19  PHL  THE OLD CRT-ERA LAST-UPDATE STAMP (DATE/
*                 USER/STATUS) NEVER CAME ACROSS ON THE
*                 BATCH FEED FROM SALES - DROPPED, FILLER
*                 WIDENED TO HOLD THE SLOT FOR FUTURE USE.
*  ---------------------------------------------------------
    FD  HEADER-FILE
        LABEL RECORDS ARE STANDARD.

*  ONE RECORD PER ORDER.  MAJOR KEY OF THE THREE-FILE
*  MATCH/MERGE - ORDER-LINE-FILE AND PAYMENT-FILE ARE BOTH
*  IN ORDER-ID SEQUENCE WITHIN THIS FILE'S SEQUENCE.
    01  HEADER-RECORD.
        05  HDR-ORDER-ID            PIC 9(6).
        05  HDR-ORDER-DATE          PIC 9(8).
*  BROKEN OUT FOR THE RUN-CONTROL BANNER ONLY - NOT USED IN
*  ANY PRICING OR STATUS TEST.
        05  HDR-ORDER-DATE-X REDEFINES
                                 HDR-ORDER-DATE.
            10  HDR-ORDER-CCYY      PIC 9(4).
            10  HDR-ORDER-MM        PIC 9(2).
            10  HDR-ORDER-DD        PIC 9(2).
*  SET BY SALES WHEN THE ORDER CONTAINS AT LEAST ONE DEPOSIT
*  (RENTAL) LINE.  THE BATCH RE-DERIVES THIS ITSELF OFF THE
*  LINE-TYPE WHILE LOADING ORDER-LINE-FILE (SEE WK-HAS-
*  RENTAL-SWITCH) - THIS COPY IS CARRIED FOR THE SALES-SIDE
*  AUDIT TRAIL ONLY AND IS NOT READ BY THE PRICING ENGINE.
        05  HDR-HAS-RENTAL          PIC X.
            88  HDR-HAS-RENTAL-YES      VALUE "Y".
            88  HDR-HAS-RENTAL-NO       VALUE "N".
        05  HDR-DISCOUNT-PRESENT    PIC X.
            88  HDR-DISCOUNT-IS-PRESENT VALUE "Y".
            88  HDR-DISCOUNT-NOT-PRESENT VALUE "N".
*  'P' = PERCENT OFF THE GIFT-EXCLUDED LINE SUM, 'A' = FLAT
*  KR AMOUNT OFF THE SAME SUM.  NEVER APPLIED TO THE DEPOSIT.
        05  HDR-DISCOUNT-TYPE       PIC X.
            88  HDR-DISCOUNT-IS-PERCENT VALUE "P".
            88  HDR-DISCOUNT-IS-AMOUNT  VALUE "A".
        05  HDR-DISCOUNT-VALUE      PIC S9(5)V99 COMP-3.
        05  FILLER                  PIC X(39).
