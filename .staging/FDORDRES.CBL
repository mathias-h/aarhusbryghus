*  FDORDRES.CBL
*  ---------------------------------------------------------
*  FD / RECORD FRAGMENT - ORDER-RESULT-FILE
*  COPY'D INTO ORDER-PRICING-BATCH, FILE SECTION.
*  ---------------------------------------------------------
*  87/04/02  RBR  ORIGINAL LAYOUT FOR PRICING CONVERSION.
*  94/02/08  KJN  ADDED RES-TOTAL-DEPOSIT-AFTER-RETURN.
*  96/06/11  KJN  ADDED RES-CLIP-CARD-VALUE.
*  99/01/05  KJN  Y2K - REVIEWED, NO DATE FIELDS ON THIS REC.
*  02/06/19  PHL  ADDED RES-PAYMENT-STATUS 2-CHAR CODE.
*  ---------------------------------------------------------
    FD  RESULT-FILE
        LABEL RECORDS ARE STANDARD.

    01  RESULT-RECORD.
        05  RES-ORDER-ID                     PIC 9(6).
        05  RES-TOTAL-PRICE                  PIC S9(7)V99
                                              COMP-3.
        05  RES-TOTAL-DEPOSIT                PIC S9(7)V99
                                              COMP-3.
        05  RES-TOTAL-DEPOSIT-AFTER-RETURN   PIC S9(7)V99
                                              COMP-3.
        05  RES-TOTAL-PAYMENT                PIC S9(7)V99
                                              COMP-3.
        05  RES-CLIP-CARD-VALUE              PIC S9(7)V99
                                              COMP-3.
        05  RES-PAYMENT-STATUS               PIC XX.
            88  RES-STATUS-UNPAID                VALUE "UP".
            88  RES-STATUS-ORDER-PAID             VALUE "OP".
            88  RES-STATUS-DEPOSIT-PAID           VALUE "DP".
            88  RES-STATUS-DEPOSIT-NOT-BACK       VALUE "DN".
            88  RES-STATUS-ERROR-OVERPAID         VALUE "ER".
        05  FILLER                           PIC X(18).
