*  SLORDRES.CBL
*  ---------------------------------------------------------
*  FILE-CONTROL FRAGMENT - ORDER-RESULT-FILE
*  COPY'D INTO ORDER-PRICING-BATCH, FILE-CONTROL PARAGRAPH.
*  ---------------------------------------------------------
*  ONE RECORD WRITTEN PER ORDER-HEADER CONTROL GROUP, AS THE
*  GROUP COMPLETES.  FED TO THE NEXT-DAY STATEMENT/TILL
*  RECONCILIATION JOB (NOT PART OF THIS RUN).
*  ---------------------------------------------------------
    SELECT RESULT-FILE
        ASSIGN TO "ORDRES-FILE"
        ORGANIZATION IS SEQUENTIAL.
