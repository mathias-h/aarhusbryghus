*  FDORDLIN.CBL
*  ---------------------------------------------------------
*  FD / RECORD FRAGMENT - ORDER-LINE-FILE
*  COPY'D INTO ORDER-PRICING-BATCH, FILE SECTION.
*  ---------------------------------------------------------
*  87/04/02  RBR  ORIGINAL LAYOUT FOR PRICING CONVERSION.
*  90/07/22  RBR  ADDED LIN-IS-GIFT FOR PROMO GIVEAWAYS.
*  94/02/08  KJN  ADDED RENTAL/DEPOSIT FIELDS (LINE-TYPE 'D').
*  96/05/30  KJN  ADDED LIN-CLIPS-PER-UNIT - CLIP-CARD TIE-IN.
*  99/01/05  KJN  Y2K - REVIEWED, NO DATE FIELDS ON THIS REC.
*  ---------------------------------------------------------
    FD  LINE-FILE
        LABEL RECORDS ARE STANDARD.

    01  LINE-RECORD.
        05  LIN-ORDER-ID            PIC 9(6).
        05  LIN-LINE-NO             PIC 9(3).
        05  LIN-LINE-TYPE           PIC X.
            88  LIN-LINE-IS-REGULAR     VALUE "R".
            88  LIN-LINE-IS-RENTAL      VALUE "D".
        05  LIN-UNIT-PRICE          PIC S9(7)V99 COMP-3.
        05  LIN-AMOUNT              PIC 9(5).
        05  LIN-IS-GIFT             PIC X.
            88  LIN-LINE-IS-A-GIFT      VALUE "Y".
            88  LIN-LINE-NOT-A-GIFT     VALUE "N".
        05  LIN-CLIPS-PER-UNIT      PIC 9(3).
            88  LIN-NOT-CLIP-ELIGIBLE   VALUE ZERO.
        05  LIN-DEPOSIT-PER-UNIT    PIC S9(7)V99 COMP-3.
        05  LIN-IS-RETURNED         PIC X.
            88  LIN-ITEM-IS-RETURNED    VALUE "Y".
            88  LIN-ITEM-NOT-RETURNED   VALUE "N", " ".
        05  FILLER                  PIC X(24).
