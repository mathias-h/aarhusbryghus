*  PL-PAYMENT-STATUS.CBL
*  ---------------------------------------------------------
*  PROCEDURE LIBRARY - PAYMENT STATUS ENGINE.
*  CLASSIFIES THE FINISHED ORDER INTO ONE OF THE FIVE
*  RES-PAYMENT-STATUS CODES ONCE PRICING AND THE CLIP-CARD
*  VALUE ARE KNOWN.  WK-TOTAL-PAYMENT MUST ALREADY INCLUDE
*  THE CLIP-CARD VALUE BY THE TIME THIS IS PERFORMED.
*  COPY'D INTO ORDER-PRICING-BATCH, PROCEDURE DIVISION.
*  ---------------------------------------------------------
*  94/02/08  KJN  ORIGINAL - RENTAL-AWARE STATUS SPLIT.
*  02/06/19  PHL  ER CODE NOW CAUGHT HERE INSTEAD OF FALLING
*                 THROUGH TO DP BY ACCIDENT (TICKET AB-0274).
*  ---------------------------------------------------------

*  FIVE CODES COME OUT OF THIS PARAGRAPH - UP (UNDERPAID),
*  OP (PAID IN FULL), DP (DEPOSIT OUTSTANDING, OTHERWISE OK),
*  DN (OVERPAID ON A RETURNED RENTAL), AND ER (PAYMENT DOES
*  NOT RECONCILE AT ALL, INCLUDING A CLIP-CARD OVER-
*  REDEMPTION).  THE TWO EARLY EXITS BELOW HANDLE THE CASES
*  THAT ARE THE SAME NO MATTER WHETHER THE ORDER HAS A
*  RENTAL LINE OR NOT; EVERYTHING ELSE IS ROUTED BY WHETHER
*  THE ORDER HAS A RENTAL AND, IF SO, WHETHER IT CAME BACK.
 4000-DETERMINE-PAYMENT-STATUS.

*  AN ORDER WITH NO LINES AT ALL HAS NOTHING TO BE PAID FOR -
*  TREATED AS UNPAID RATHER THAN AS AN ERROR, SINCE THERE IS
*  NO PRICE TO RECONCILE AGAINST.
    IF WK-LINE-COUNT EQUAL ZERO
       MOVE "UP" TO WK-PAYMENT-STATUS
       GO TO 4000-DETERMINE-PAYMENT-STATUS-EXIT.

*  SET BY PL-CLIP-CARD.CBL WHEN THE CUSTOMER REDEEMED MORE
*  CLIPS THAN THE ORDER'S LINES COULD ABSORB - THIS OVERRIDES
*  EVERY OTHER TEST BELOW, RENTAL OR NOT.
    IF WK-PAYMENT-IS-INVALID
       MOVE "ER" TO WK-PAYMENT-STATUS
       GO TO 4000-DETERMINE-PAYMENT-STATUS-EXIT.

    IF WK-ORDER-HAS-RENTAL
       IF WK-ALL-RENTALS-RETURNED
          PERFORM 4100-STATUS-RENTAL-RETURNED
              THRU 4100-STATUS-RENTAL-RETURNED-EXIT
       ELSE
          PERFORM 4200-STATUS-RENTAL-OUTSTANDING
              THRU 4200-STATUS-RENTAL-OUTSTANDING-EXIT
    ELSE
       PERFORM 4300-STATUS-NO-RENTAL
           THRU 4300-STATUS-NO-RENTAL-EXIT.

 4000-DETERMINE-PAYMENT-STATUS-EXIT.
    EXIT.
*  ---------------------------------------------------------

*  ALL RENTAL LINES ARE BACK - DEPOSIT-AFTER-RETURN IS THE
*  REMAINING DEPOSIT STILL OWED, WHICH 2300-SUM-DEPOSITS HAS
*  ALREADY LEFT AT ZERO FOR EVERY RETURNED LINE, SO A FULLY
*  RETURNED ORDER OWES ONLY THE LINE PRICE, NOT THE DEPOSIT -
*  THE DEPOSIT WAS REFUNDABLE AND IS NOW OUT OF THE PICTURE.
 4100-STATUS-RENTAL-RETURNED.

    COMPUTE WK-PRICE-PLUS-DEPOSIT =
        WK-TOTAL-PRICE + WK-TOTAL-DEPOSIT-AFTER-RET.

*  EXACT MATCH - THE CUSTOMER PAID PRECISELY WHAT IS OWED
*  NOW THAT THE RENTAL GEAR IS BACK.
    IF WK-TOTAL-PAYMENT EQUAL WK-PRICE-PLUS-DEPOSIT
       MOVE "OP" TO WK-PAYMENT-STATUS
    ELSE
*  PAID LESS THAN OWED - STILL UNDERPAID.
       IF WK-TOTAL-PAYMENT LESS THAN WK-PRICE-PLUS-DEPOSIT
          MOVE "UP" TO WK-PAYMENT-STATUS
       ELSE
*  PAID MORE THAN OWED - THE ONLY WAY THIS HAPPENS ON A
*  RETURNED RENTAL IS A DEPOSIT REFUND NOT YET NETTED OUT BY
*  THE FRONT COUNTER, SO IT IS CODED DN (OVERPAID), NOT ER -
*  THIS IS NOT TREATED AS A RECONCILIATION FAILURE.
          MOVE "DN" TO WK-PAYMENT-STATUS.

 4100-STATUS-RENTAL-RETURNED-EXIT.
    EXIT.
*  ---------------------------------------------------------

*  RENTAL GEAR IS STILL OUT - THE FULL DEPOSIT (NOT JUST THE
*  AFTER-RETURN PORTION) IS STILL AT RISK, SO THE ORDER IS
*  CHECKED AGAINST TWO BOUNDARIES: THE DEPOSIT ALONE (THE
*  MINIMUM THAT MUST BE ON FILE WHILE GEAR IS OUTSTANDING)
*  AND THE LINE PRICE PLUS THE FULL DEPOSIT (THE MOST THAT
*  CAN LEGITIMATELY BE OWED BEFORE ANYTHING COMES BACK).
 4200-STATUS-RENTAL-OUTSTANDING.

    COMPUTE WK-PRICE-PLUS-DEPOSIT =
        WK-TOTAL-PRICE + WK-TOTAL-DEPOSIT.

*  LESS THAN THE DEPOSIT ALONE ON FILE - THE CUSTOMER HAS
*  NOT EVEN COVERED THE SECURITY DEPOSIT YET.
    IF WK-TOTAL-PAYMENT LESS THAN WK-TOTAL-DEPOSIT
       MOVE "UP" TO WK-PAYMENT-STATUS
    ELSE
*  MORE THAN PRICE-PLUS-DEPOSIT ON FILE WHILE GEAR IS STILL
*  OUT CANNOT BE RIGHT - FLAG IT FOR FRONT-COUNTER REVIEW
*  RATHER THAN GUESS WHICH SIDE OF THE LEDGER IS WRONG.
       IF WK-TOTAL-PAYMENT GREATER THAN WK-PRICE-PLUS-DEPOSIT
          MOVE "ER" TO WK-PAYMENT-STATUS
       ELSE
*  BETWEEN THE TWO BOUNDARIES - DEPOSIT IS COVERED, PRICE MAY
*  OR MAY NOT BE, BUT EITHER WAY THE DEPOSIT REMAINS
*  OUTSTANDING UNTIL THE GEAR COMES BACK.
          MOVE "DP" TO WK-PAYMENT-STATUS.

 4200-STATUS-RENTAL-OUTSTANDING-EXIT.
    EXIT.
*  ---------------------------------------------------------

*  NO RENTAL ON THE ORDER AT ALL - THE SIMPLE CASE, PAYMENT
*  IS JUST COMPARED AGAINST THE DISCOUNTED LINE PRICE WITH
*  NO DEPOSIT TERM IN THE PICTURE.
 4300-STATUS-NO-RENTAL.

    IF WK-TOTAL-PAYMENT EQUAL WK-TOTAL-PRICE
       MOVE "OP" TO WK-PAYMENT-STATUS
    ELSE
       IF WK-TOTAL-PAYMENT LESS THAN WK-TOTAL-PRICE
          MOVE "UP" TO WK-PAYMENT-STATUS
       ELSE
*  OVERPAID WITH NO RENTAL TO EXPLAIN IT AWAY AS A DEPOSIT
*  REFUND - TREATED AS A RECONCILIATION ERROR, NOT AS DN.
          MOVE "ER" TO WK-PAYMENT-STATUS.

 4300-STATUS-NO-RENTAL-EXIT.
    EXIT.
*  ---------------------------------------------------------
