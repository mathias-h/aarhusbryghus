*  SLORDHDR.CBL
*  ---------------------------------------------------------
*  FILE-CONTROL FRAGMENT - ORDER-HEADER-FILE
*  COPY'D INTO ORDER-PRICING-BATCH, FILE-CONTROL PARAGRAPH.
*  ---------------------------------------------------------
*  ONE RECORD PER CUSTOMER ORDER.  DRIVES THE MAJOR CONTROL
*  BREAK OF THE NIGHTLY ORDER-PRICING RUN (KEY = HDR-ORDER-ID,
*  ASCENDING).  SORTED UPSTREAM BY THE POS/BOOKING SYSTEM.
*  ---------------------------------------------------------
    SELECT HEADER-FILE
        ASSIGN TO "ORDHDR-FILE"
        ORGANIZATION IS SEQUENTIAL.
