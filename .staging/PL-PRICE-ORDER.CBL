*  PL-PRICE-ORDER.CBL
*  ---------------------------------------------------------
*  PROCEDURE LIBRARY - ORDER PRICING ENGINE.
*  GIFT-EXCLUDED LINE-PRICE SUM, DISCOUNT, RENTAL DEPOSIT.
*  COPY'D INTO ORDER-PRICING-BATCH, PROCEDURE DIVISION.
*  ---------------------------------------------------------
*  87/04/02  RBR  ORIGINAL - FLAT SUM, NO DISCOUNT.
*  89/11/14  RBR  ADDED 2200-APPLY-DISCOUNT (PCT AND AMOUNT).
*  94/02/08  KJN  ADDED 2300-SUM-DEPOSITS FOR RENTAL LINES.
*  ---------------------------------------------------------

*  DRIVES THE THREE PRICING STEPS FOR THE ORDER NOW SITTING
*  IN WK-ORDER-LINE-TABLE.  CALLED ONCE PER HEADER, AFTER
*  0200-LOAD-ORDER-LINES HAS FINISHED LOADING ALL LINES FOR
*  THE CURRENT ORDER-ID.
 2000-PRICE-THE-ORDER.

*  PASS 1 - SUM EVERY NON-GIFT LINE'S PRICE, BOTH REGULAR
*  AND RENTAL LINES TOGETHER, INTO THE BEFORE-DISCOUNT TOTAL.
    MOVE 1 TO WK-LINE-INDEX.
    PERFORM 2100-SUM-LINE-PRICES THRU 2100-SUM-LINE-PRICES-EXIT
        VARYING WK-LINE-INDEX FROM 1 BY 1
        UNTIL WK-LINE-INDEX GREATER THAN WK-LINE-COUNT.

*  DISCOUNT IS TAKEN OFF THE WHOLE ORDER ONCE, NOT LINE BY
*  LINE, SO IT RUNS AFTER THE SUM IS COMPLETE.
    PERFORM 2200-APPLY-DISCOUNT THRU 2200-APPLY-DISCOUNT-EXIT.

*  PASS 2 - WALK THE LINES AGAIN FOR THE DEPOSIT SIDE.  KEPT
*  SEPARATE FROM PASS 1 SO A RENTAL LINE'S DEPOSIT NEVER
*  GETS CAUGHT UP IN THE DISCOUNTABLE PRICE SUM BY MISTAKE.
    MOVE 1 TO WK-LINE-INDEX.
    PERFORM 2300-SUM-DEPOSITS THRU 2300-SUM-DEPOSITS-EXIT
        VARYING WK-LINE-INDEX FROM 1 BY 1
        UNTIL WK-LINE-INDEX GREATER THAN WK-LINE-COUNT.

 2000-PRICE-THE-ORDER-EXIT.
    EXIT.
*  ---------------------------------------------------------

*  LINE PRICE = UNIT-PRICE TIMES AMOUNT.  A GIFT LINE (PROMO
*  GIVEAWAY, LINE-IS-GIFT = "Y") IS SKIPPED OUTRIGHT - IT IS
*  NOT ADDED AS ZERO, IT NEVER TOUCHES THE ACCUMULATOR AT
*  ALL, SO A GIFT CANNOT EVEN APPEAR AS A ROUNDING ARTIFACT.
 2100-SUM-LINE-PRICES.

    IF NOT WK-LINE-IS-A-GIFT (WK-LINE-INDEX)
       COMPUTE WK-LINE-PRICE =
               WK-LINE-UNIT-PRICE (WK-LINE-INDEX) *
               WK-LINE-AMOUNT (WK-LINE-INDEX)
       ADD WK-LINE-PRICE TO WK-TOTAL-PRICE-BEFORE-DISC.

 2100-SUM-LINE-PRICES-EXIT.
    EXIT.
*  ---------------------------------------------------------

*  DISCOUNT-TYPE 'P' (PERCENT) VS 'A' (FLAT AMOUNT).  BOTH
*  FORMS COME OFF THE GIFT-EXCLUDED LINE SUM - NEVER OFF THE
*  DEPOSIT, WHICH IS COMPUTED SEPARATELY IN 2300 BELOW.  THE
*  PERCENT FORM IS THE ONLY COMPUTE IN THIS PARAGRAPH THAT
*  CAN PRODUCE MORE THAN TWO DECIMAL PLACES, SO IT CARRIES
*  ROUNDED; THE FLAT-AMOUNT SUBTRACTION CANNOT, SO IT DOES
*  NOT.
 2200-APPLY-DISCOUNT.

*  NO DISCOUNT ON THE ORDER - CARRY THE BEFORE-DISCOUNT SUM
*  STRAIGHT THROUGH.
    IF NOT HDR-DISCOUNT-IS-PRESENT
       MOVE WK-TOTAL-PRICE-BEFORE-DISC TO WK-TOTAL-PRICE
    ELSE
       IF HDR-DISCOUNT-IS-PERCENT
*  DISCOUNT-VALUE IS STORED AS A WHOLE PERCENT (E.G. 10 FOR
*  10%), NOT A FRACTION - DIVIDE BY 100 BEFORE SUBTRACTING
*  FROM 1.
          COMPUTE WK-TOTAL-PRICE ROUNDED =
              WK-TOTAL-PRICE-BEFORE-DISC *
              (1 - (HDR-DISCOUNT-VALUE / 100))
       ELSE
*  AMOUNT DISCOUNT - STRAIGHT KR-FOR-KR SUBTRACTION, NO
*  ROUNDING NEEDED SINCE BOTH SIDES ARE ALREADY 2-DECIMAL.
          COMPUTE WK-TOTAL-PRICE =
              WK-TOTAL-PRICE-BEFORE-DISC - HDR-DISCOUNT-VALUE.

 2200-APPLY-DISCOUNT-EXIT.
    EXIT.
*  ---------------------------------------------------------

*  DEPOSIT IS OWED ON EVERY RENTAL (LINE-TYPE 'D') LINE
*  REGARDLESS OF RETURN STATUS - WHAT HAS TO COME BACK IS
*  FIXED BY WHAT WENT OUT THE DOOR.  WK-TOTAL-DEPOSIT-AFTER-
*  RET, BY CONTRAST, ONLY COUNTS THE DEPOSIT STILL OWED ON
*  LINES NOT YET RETURNED - A RETURNED LINE CONTRIBUTES ZERO
*  TO IT.  WK-ALL-RETURNED-SWITCH STARTS THE ORDER AT "Y"
*  (SEE 0150-INITIALIZE-ORDER-WORK-AREAS) AND IS FLIPPED TO
*  "N" THE FIRST TIME AN UNRETURNED RENTAL LINE IS SEEN.
 2300-SUM-DEPOSITS.

    IF WK-LINE-IS-RENTAL (WK-LINE-INDEX)
*  ANY RENTAL LINE AT ALL MARKS THE WHOLE ORDER AS HAVING
*  A RENTAL, WHICH IS WHAT ROUTES 4000-DETERMINE-PAYMENT-
*  STATUS INTO ITS RENTAL-AWARE BRANCHES.
       MOVE "Y" TO WK-HAS-RENTAL-SWITCH
       COMPUTE WK-LINE-DEPOSIT =
           WK-LINE-DEPOSIT-PER-UNIT (WK-LINE-INDEX) *
           WK-LINE-AMOUNT (WK-LINE-INDEX)
       ADD WK-LINE-DEPOSIT TO WK-TOTAL-DEPOSIT
       IF NOT WK-LINE-WAS-RETURNED (WK-LINE-INDEX)
          MOVE "N" TO WK-ALL-RETURNED-SWITCH
          ADD WK-LINE-DEPOSIT TO WK-TOTAL-DEPOSIT-AFTER-RET.

 2300-SUM-DEPOSITS-EXIT.
    EXIT.
*  ---------------------------------------------------------
