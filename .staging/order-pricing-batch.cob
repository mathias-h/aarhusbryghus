*  order-pricing-batch.cob
*  ---------------------------------------------------------
*  AARHUS BRYGHUS - ORDER PRICING AND PAYMENT-STATUS BATCH.
*  NIGHTLY RUN - READS THE DAY'S ORDER HEADERS, LINES AND
*  PAYMENTS (MATCHED ON ORDER-ID) AND WRITES ONE PRICED,
*  STATUS-CLASSIFIED RESULT RECORD PER ORDER.
*  ---------------------------------------------------------
 IDENTIFICATION DIVISION.
 PROGRAM-ID. order-pricing-batch.
 AUTHOR. R B RASMUSSEN.
 INSTALLATION. AARHUS BRYGHUS - DATA PROCESSING.
 DATE-WRITTEN. 04/02/87.
 DATE-COMPILED.
 SECURITY. COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
*  ---------------------------------------------------------
*  CHANGE LOG
*  ---------------------------------------------------------
*  87/04/02  RBR  ORIGINAL - HEADER/LINE MATCH, FLAT PRICING,
*                 NO DISCOUNT, NO RENTAL, NO CLIP-CARD.
*  89/11/14  RBR  ADDED HEADER DISCOUNT (PCT AND AMOUNT).
*  91/03/19  RBR  ADDED PAYMENT-FILE AS A THIRD MATCHED INPUT.
*  94/02/08  KJN  ADDED RENTAL LINE-TYPE, DEPOSIT, AND THE
*                 FIVE-WAY PAYMENT STATUS SPLIT.
*  96/06/11  KJN  ADDED CLIP-CARD PAYMENT TYPE AND THE
*                 GREEDY PRICE-PER-CLIP ALLOCATOR.
*  96/06/18  KJN  SORT WAS ASCENDING BY MISTAKE IN THE
*                 ALLOCATOR, CORRECTED (TICKET AB-0119).
*  98/09/02  KJN  RAISED ORDER-ID AND LINE/PAYMENT COUNTS TO
*                 THEIR CURRENT WIDTH FOR THE 1999 PRODUCT
*                 CATALOGUE EXPANSION.
*  99/01/05  KJN  Y2K - HDR-ORDER-DATE AND THE BANNER DATE
*                 ARE CCYYMMDD THROUGHOUT.  NO 2-DIGIT YEAR
*                 FIELDS REMAIN IN THIS PROGRAM.
*  02/06/19  PHL  INVALID CLIP-CARD OVER-REDEMPTION NO LONGER
*                 ABENDS THE RUN - ORDER IS WRITTEN WITH
*                 STATUS "ER" AND THE RUN CONTINUES
*                 (TICKET AB-0274).
*  02/06/19  PHL  WIDENED THE ORDER-LINE AND CLIP-ELIGIBLE
*                 WORK TABLES TO 200 ENTRIES AFTER THE
*                 KEG-FESTIVAL ORDERS OVERFLOWED THE OLD
*                 60-LINE TABLE (INCIDENT AB-0261).
*  ---------------------------------------------------------
 ENVIRONMENT DIVISION.
 INPUT-OUTPUT SECTION.
   FILE-CONTROL.

*  THREE INPUTS, ONE OUTPUT - THE SELECT CLAUSES THEMSELVES
*  LIVE IN THE SL COPYBOOKS BELOW, ONE PER FILE, SO A FUTURE
*  CHANGE TO A LOGICAL FILE NAME TOUCHES ONLY ONE MEMBER.
       COPY "SLORDHDR.CBL".
       COPY "SLORDLIN.CBL".
       COPY "SLPAYMNT.CBL".
       COPY "SLORDRES.CBL".

 DATA DIVISION.
   FILE SECTION.

*  FD AND 01 RECORD LAYOUT FOR EACH FILE, ALSO SPLIT INTO ITS
*  OWN COPYBOOK - SEE FDORDHDR.CBL FOR THE HEADER, FDORDLIN.
*  CBL FOR THE LINE DETAIL, FDPAYMNT.CBL FOR THE PAYMENT
*  DETAIL, AND FDORDRES.CBL FOR THE RESULT RECORD THIS RUN
*  PRODUCES.
       COPY "FDORDHDR.CBL".
       COPY "FDORDLIN.CBL".
       COPY "FDPAYMNT.CBL".
       COPY "FDORDRES.CBL".

   WORKING-STORAGE SECTION.

*  wsdate.cbl HOLDS THE RUN-DATE WORK AREA AND ITS EDITED
*  REDEFINES; wscase02.cbl HOLDS THE PER-ORDER WORK TABLES
*  (LINE TABLE, CLIP-ELIGIBLE TABLE, SORT WORK AREA, RUN
*  COUNTERS AND SWITCHES) SHARED BY ALL FOUR PL- LIBRARIES
*  COPY'D AT THE BOTTOM OF THIS PROGRAM.
       COPY "wsdate.cbl".
       COPY "wscase02.cbl".

*  END-OF-RUN DISPLAY LINE ONLY - NOT WRITTEN TO ANY FILE.
       01 WK-RUN-BANNER.
          05 FILLER                PIC X(20) VALUE
             "ORDER PRICING BATCH ".
          05 FILLER                PIC X(07) VALUE
             "RUN OF ".
          05 WK-RUN-BANNER-DATE    PIC X(10).
          05 FILLER                PIC X(43) VALUE SPACES.

 PROCEDURE DIVISION.

*  TOP OF THE RUN.  THE WHOLE BATCH IS ONE PASS THROUGH THE
*  HEADER FILE - EACH HEADER PULLS ITS OWN LINES AND
*  PAYMENTS OUT OF THE OTHER TWO FILES AS IT GOES, SO THERE
*  IS NO SEPARATE "LOAD" STEP AND NO WORK FILE IN BETWEEN.
 0000-MAIN-CONTROL.

    PERFORM 0010-INITIALIZE-RUN THRU 0010-INITIALIZE-RUN-EXIT.

*  LOOP ENDS WHEN THE HEADER FILE IS EXHAUSTED - LINE-FILE
*  AND PAYMENT-FILE ARE ASSUMED TO RUN OUT AT THE SAME TIME
*  OR BEFORE (SEE 0100, WHICH CHECKS THEIR OWN EOF SWITCHES
*  TOO WHILE PULLING AN ORDER'S DETAIL).
    PERFORM 0100-PROCESS-ORDERS THRU 0100-PROCESS-ORDERS-EXIT
        UNTIL HDR-END-OF-FILE.

    PERFORM 0900-TERMINATE-RUN THRU 0900-TERMINATE-RUN-EXIT.

    STOP RUN.
*  ---------------------------------------------------------

*  OPENS THE THREE INPUTS AND THE RESULT FILE, BUILDS THE
*  TODAY'S-DATE BANNER FOR THE CLOSING DISPLAY, ZEROES THE
*  RUN COUNTERS, AND PRIMES EACH OF THE THREE READ-AHEAD
*  BUFFERS SO 0100-PROCESS-ORDERS ALWAYS HAS THE NEXT
*  HEADER/LINE/PAYMENT RECORD SITTING READY ON ENTRY.
 0010-INITIALIZE-RUN.

    OPEN INPUT  HEADER-FILE
                LINE-FILE
                PAYMENT-FILE
         OUTPUT RESULT-FILE.

*  SEE wsdate.cbl FOR THE REDEFINES THAT SPLITS THE ACCEPTED
*  CCYYMMDD INTO MM/DD/CCYY FOR THE EDITED BANNER PICTURE.
    ACCEPT WK-BANNER-DATE-CCYYMMDD FROM DATE YYYYMMDD.
    MOVE WK-BANNER-DATE-MM   TO WK-BANNER-DATE-ED-MM.
    MOVE WK-BANNER-DATE-DD   TO WK-BANNER-DATE-ED-DD.
    MOVE WK-BANNER-DATE-CCYY TO WK-BANNER-DATE-ED-CCYY.
    MOVE ZERO TO WK-ORDERS-READ
                 WK-ORDERS-WRITTEN
                 WK-ORDERS-REJECTED.

*  ONE PRIMING READ PER FILE - STANDARD READ-AHEAD SO THE
*  MATCH LOGIC IN 0100/0200/0300 NEVER HAS TO TEST FOR A
*  "FIRST TIME THROUGH" CONDITION.
    PERFORM READ-NEXT-HEADER-RECORD.
    PERFORM READ-NEXT-LINE-RECORD.
    PERFORM READ-NEXT-PAYMENT-RECORD.

 0010-INITIALIZE-RUN-EXIT.
    EXIT.
*  ---------------------------------------------------------

*  ONE PASS OF THIS PARAGRAPH HANDLES ONE COMPLETE ORDER -
*  PULL ITS LINES, PULL ITS PAYMENTS, PRICE IT, ALLOCATE ANY
*  CLIP-CARD VALUE, DECIDE ITS PAYMENT STATUS, WRITE THE
*  RESULT, AND MOVE ON TO THE NEXT HEADER.  HDR-ORDER-ID IS
*  THE MAJOR KEY OF THE MATCH - LIN-ORDER-ID AND PAY-ORDER-ID
*  ARE MINOR KEYS THAT RIDE ALONG WITHIN IT.
 0100-PROCESS-ORDERS.

    MOVE HDR-ORDER-ID TO WK-CURRENT-ORDER-ID.
    ADD 1 TO WK-ORDERS-READ.

    PERFORM 0150-INITIALIZE-ORDER-WORK-AREAS
        THRU 0150-INITIALIZE-ORDER-WORK-AREAS-EXIT.

*  PULLS EVERY ORDER-LINE RECORD THAT MATCHES THE CURRENT
*  ORDER-ID INTO THE WK-ORDER-LINE-TABLE BEFORE MOVING ON -
*  LINE-FILE IS IN ORDER-ID SEQUENCE SO THE GROUP IS ALWAYS
*  CONTIGUOUS.
    PERFORM 0200-LOAD-ORDER-LINES THRU 0200-LOAD-ORDER-LINES-EXIT
        UNTIL LIN-END-OF-FILE
           OR LIN-ORDER-ID NOT EQUAL WK-CURRENT-ORDER-ID.

*  SAME IDEA FOR THE PAYMENT GROUP - CASH/CHECK PAYMENTS ARE
*  SUMMED DIRECTLY, CLIP PUNCHES ARE ACCUMULATED SEPARATELY
*  AND PRICED OUT LATER BY THE CLIP-CARD ALLOCATOR.
    PERFORM 0300-LOAD-ORDER-PAYMENTS
        THRU 0300-LOAD-ORDER-PAYMENTS-EXIT
        UNTIL PAY-END-OF-FILE
           OR PAY-ORDER-ID NOT EQUAL WK-CURRENT-ORDER-ID.

    PERFORM 2000-PRICE-THE-ORDER THRU 2000-PRICE-THE-ORDER-EXIT.
    PERFORM 3000-ALLOCATE-CLIP-CARD-VALUE
        THRU 3000-ALLOCATE-CLIP-CARD-VALUE-EXIT.
*  CLIP-CARD VALUE IS TREATED AS A FORM OF PAYMENT ONCE IT IS
*  PRICED OUT, SO IT JOINS THE CASH/CHECK TOTAL HERE BEFORE
*  THE STATUS TEST RUNS.
    ADD WK-CLIP-CARD-VALUE TO WK-TOTAL-PAYMENT.
    PERFORM 4000-DETERMINE-PAYMENT-STATUS
        THRU 4000-DETERMINE-PAYMENT-STATUS-EXIT.

    PERFORM 0900-WRITE-ORDER-RESULT
        THRU 0900-WRITE-ORDER-RESULT-EXIT.

    PERFORM READ-NEXT-HEADER-RECORD.

 0100-PROCESS-ORDERS-EXIT.
    EXIT.
*  ---------------------------------------------------------

*  CLEARS EVERY ORDER-LEVEL ACCUMULATOR AND SWITCH BEFORE THE
*  NEXT ORDER'S LINES AND PAYMENTS ARE LOADED - WITHOUT THIS
*  A SHORT ORDER WOULD INHERIT TOTALS LEFT OVER FROM THE
*  PREVIOUS ONE.  WK-ALL-RETURNED-SWITCH STARTS "Y" SO AN
*  ORDER WITH NO RENTAL LINES AT ALL IS TRIVIALLY "ALL
*  RETURNED" (THE FLAG IS ONLY MEANINGFUL WHEN WK-HAS-
*  RENTAL-SWITCH IS ALSO "Y").
 0150-INITIALIZE-ORDER-WORK-AREAS.

    MOVE ZERO TO WK-LINE-COUNT
                 WK-PAYMENT-COUNT
                 WK-TOTAL-PRICE-BEFORE-DISC
                 WK-TOTAL-PRICE
                 WK-TOTAL-DEPOSIT
                 WK-TOTAL-DEPOSIT-AFTER-RET
                 WK-TOTAL-PAYMENT
                 WK-CLIP-CARD-VALUE
                 WK-TOTAL-CLIPS-PAID.
    MOVE "N" TO WK-HAS-RENTAL-SWITCH.
    MOVE "N" TO WK-INVALID-PAYMENT-SWITCH.
    MOVE "Y" TO WK-ALL-RETURNED-SWITCH.

 0150-INITIALIZE-ORDER-WORK-AREAS-EXIT.
    EXIT.
*  ---------------------------------------------------------

*  COPIES ONE ORDER-LINE RECORD INTO THE NEXT FREE SLOT OF
*  THE IN-MEMORY LINE TABLE.  NOTHING IS PRICED HERE - THIS
*  PARAGRAPH ONLY STAGES THE RAW DATA SO 2000-PRICE-THE-ORDER
*  AND 3000-ALLOCATE-CLIP-CARD-VALUE CAN WALK THE SAME TABLE
*  REPEATEDLY WITHOUT RE-READING THE FILE.
 0200-LOAD-ORDER-LINES.

    ADD 1 TO WK-LINE-COUNT.
    MOVE LIN-LINE-TYPE       TO WK-LINE-TYPE (WK-LINE-COUNT).
    MOVE LIN-UNIT-PRICE      TO
                 WK-LINE-UNIT-PRICE (WK-LINE-COUNT).
    MOVE LIN-AMOUNT          TO WK-LINE-AMOUNT (WK-LINE-COUNT).
    MOVE LIN-IS-GIFT         TO WK-LINE-IS-GIFT (WK-LINE-COUNT).
    MOVE LIN-CLIPS-PER-UNIT  TO
                 WK-LINE-CLIPS-PER-UNIT (WK-LINE-COUNT).
    MOVE LIN-DEPOSIT-PER-UNIT TO
                 WK-LINE-DEPOSIT-PER-UNIT (WK-LINE-COUNT).
    MOVE LIN-IS-RETURNED     TO
                 WK-LINE-IS-RETURNED (WK-LINE-COUNT).

    PERFORM READ-NEXT-LINE-RECORD.

 0200-LOAD-ORDER-LINES-EXIT.
    EXIT.
*  ---------------------------------------------------------

*  CLIP PUNCHES DO NOT HAVE A KRONER VALUE UNTIL THE ALLOCATOR
*  IN PL-CLIP-CARD.CBL PRICES THEM OUT AGAINST THE ORDER'S
*  LINES, SO THEY ARE ONLY COUNTED HERE, NOT VALUED.  EVERY
*  OTHER PAYMENT TYPE (CASH, CHECK) IS ALREADY IN KRONER AND
*  GOES STRAIGHT INTO THE RUNNING PAYMENT TOTAL.
 0300-LOAD-ORDER-PAYMENTS.

    ADD 1 TO WK-PAYMENT-COUNT.
    IF PAY-TYPE-IS-CLIP
       ADD PAY-CLIP-COUNT TO WK-TOTAL-CLIPS-PAID
    ELSE
       ADD PAY-PAYMENT-AMOUNT TO WK-TOTAL-PAYMENT.

    PERFORM READ-NEXT-PAYMENT-RECORD.

 0300-LOAD-ORDER-PAYMENTS-EXIT.
    EXIT.
*  ---------------------------------------------------------

*  MOVES THE FINISHED ORDER'S TOTALS INTO THE RESULT RECORD
*  AND WRITES IT - ONE RESULT RECORD PER HEADER, REGARDLESS
*  OF HOW MANY LINES OR PAYMENTS WENT INTO IT.  AN ORDER
*  THAT CAME OUT "ER" (INVALID PAYMENT - SEE PL-PAYMENT-
*  STATUS.CBL) IS STILL WRITTEN, NOT DROPPED, SO IT SHOWS UP
*  ON WHATEVER DOWNSTREAM EXCEPTION LISTING PICKS UP THE
*  RESULT FILE; IT IS JUST ALSO COUNTED AS REJECTED HERE FOR
*  THE RUN BANNER.
 0900-WRITE-ORDER-RESULT.

    MOVE WK-CURRENT-ORDER-ID       TO RES-ORDER-ID.
    MOVE WK-TOTAL-PRICE            TO RES-TOTAL-PRICE.
    MOVE WK-TOTAL-DEPOSIT          TO RES-TOTAL-DEPOSIT.
    MOVE WK-TOTAL-DEPOSIT-AFTER-RET TO
                 RES-TOTAL-DEPOSIT-AFTER-RETURN.
    MOVE WK-TOTAL-PAYMENT          TO RES-TOTAL-PAYMENT.
    MOVE WK-CLIP-CARD-VALUE        TO RES-CLIP-CARD-VALUE.
    MOVE WK-PAYMENT-STATUS         TO RES-PAYMENT-STATUS.

    WRITE RESULT-RECORD.
    ADD 1 TO WK-ORDERS-WRITTEN.
    IF WK-PAYMENT-IS-INVALID
       ADD 1 TO WK-ORDERS-REJECTED.

 0900-WRITE-ORDER-RESULT-EXIT.
    EXIT.
*  ---------------------------------------------------------

*  END-OF-RUN BANNER AND COUNTS TO THE CONSOLE/SPOOL - THE
*  SAME THREE COUNTERS OPERATIONS HAS BEEN ASKED FOR SINCE
*  87/04/02 - AND CLOSES THE FOUR FILES.
 0900-TERMINATE-RUN.

    MOVE WK-BANNER-DATE-EDITED  TO WK-RUN-BANNER-DATE.
    DISPLAY WK-RUN-BANNER.
    DISPLAY "ORDERS READ    - " WK-ORDERS-READ.
    DISPLAY "ORDERS WRITTEN - " WK-ORDERS-WRITTEN.
    DISPLAY "ORDERS REJECTED- " WK-ORDERS-REJECTED.

    CLOSE HEADER-FILE
          LINE-FILE
          PAYMENT-FILE
          RESULT-FILE.

 0900-TERMINATE-RUN-EXIT.
    EXIT.
*  ---------------------------------------------------------
    COPY "PL-READ-NEXT-RECORDS.CBL".
    COPY "PL-PRICE-ORDER.CBL".
    COPY "PL-CLIP-CARD.CBL".
    COPY "PL-PAYMENT-STATUS.CBL".
