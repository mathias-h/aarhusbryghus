*  PL-CLIP-CARD.CBL
*  ---------------------------------------------------------
*  PROCEDURE LIBRARY - CLIP-CARD PAYMENT ALLOCATOR.
*  BUILDS THE CLIP-ELIGIBLE SUBTABLE, SORTS IT DESCENDING BY
*  PRICE-PER-CLIP, AND WALKS IT GREEDILY AGAINST THE CLIPS
*  PAID.  COPY'D INTO ORDER-PRICING-BATCH, PROCEDURE DIVISION.
*  ---------------------------------------------------------
*  96/06/11  KJN  ORIGINAL - CLIP-CARD CONVERSION PROJECT.
*  96/06/18  KJN  SORT WAS ASCENDING BY MISTAKE, SWAPPED THE
*                 COMPARE IN 3120 (TICKET AB-0119).
*  02/06/19  PHL  OVER-REDEMPTION NOW FLAGS THE INVALID-
*                 PAYMENT SWITCH INSTEAD OF ABENDING THE RUN.
*  ---------------------------------------------------------

*  A "CLIP" IS THE OLD PAPER BEER-CLUB PUNCH - CUSTOMERS PAY
*  FOR SOME REGULAR (NON-RENTAL) LINES WITH CLIPS INSTEAD OF
*  KRONER.  THIS PARAGRAPH TURNS A COUNT OF CLIPS REDEEMED
*  (WK-TOTAL-CLIPS-PAID, BUILT BY 0300-LOAD-ORDER-PAYMENTS)
*  INTO A KRONER VALUE (WK-CLIP-CARD-VALUE) BY SPENDING THE
*  CLIPS AGAINST THE ORDER'S OWN LINES, MOST VALUABLE LINE
*  FIRST, SO THE CUSTOMER ALWAYS GETS THE BEST POSSIBLE
*  TRADE FOR THE CLIPS THEY HANDED IN.
 3000-ALLOCATE-CLIP-CARD-VALUE.

    MOVE ZERO TO WK-CLIP-CARD-VALUE.
*  NOTHING TO DO IF NO CLIPS CAME IN ON THIS ORDER'S
*  PAYMENTS - LEAVE THE CLIP-CARD VALUE AT ZERO AND GET OUT
*  WITHOUT TOUCHING THE ELIGIBLE-LINE TABLE AT ALL.
    IF WK-TOTAL-CLIPS-PAID EQUAL ZERO
       GO TO 3000-ALLOCATE-CLIP-CARD-VALUE-EXIT.

*  STEP 1 - PULL OUT EVERY LINE THAT CAN ACTUALLY BE PAID
*  WITH CLIPS (REGULAR LINE TYPE, CLIPS-PER-UNIT GREATER
*  THAN ZERO) INTO ITS OWN SMALL WORK TABLE.
    MOVE ZERO TO WK-CLIP-LINE-COUNT.
    MOVE 1 TO WK-LINE-INDEX.
    PERFORM 3050-BUILD-CLIP-ELIGIBLE-LINE
        THRU 3050-BUILD-CLIP-ELIGIBLE-LINE-EXIT
        VARYING WK-LINE-INDEX FROM 1 BY 1
        UNTIL WK-LINE-INDEX GREATER THAN WK-LINE-COUNT.

*  STEP 2 - RANK THE ELIGIBLE LINES BY PRICE-PER-CLIP, BEST
*  VALUE FIRST, SO STEP 3 SPENDS THE CUSTOMER'S CLIPS ON THE
*  MOST EXPENSIVE-PER-CLIP LINE BEFORE MOVING TO THE NEXT.
    PERFORM 3100-SORT-CLIP-ELIGIBLE-LINES
        THRU 3100-SORT-CLIP-ELIGIBLE-LINES-EXIT.

*  STEP 3 - GREEDILY WALK THE SORTED TABLE, SPENDING CLIPS
*  ON EACH LINE IN TURN UNTIL EITHER THE CLIPS RUN OUT OR
*  THE TABLE DOES.
    MOVE WK-TOTAL-CLIPS-PAID TO WK-REMAINING-CLIPS.
    MOVE 1 TO WK-CLIP-INDEX.
    PERFORM 3200-WALK-SORTED-CLIP-LINES
        THRU 3200-WALK-SORTED-CLIP-LINES-EXIT
        UNTIL WK-REMAINING-CLIPS EQUAL ZERO
           OR WK-CLIP-INDEX GREATER THAN WK-CLIP-LINE-COUNT.

*  IF CLIPS ARE STILL LEFT AFTER THE TABLE IS EXHAUSTED, THE
*  CUSTOMER TURNED IN MORE CLIPS THAN THE ORDER CAN ABSORB -
*  AN OVER-REDEMPTION.  THIS IS NOT PRICED AS AN ERROR VALUE;
*  IT IS LEFT FOR 4000-DETERMINE-PAYMENT-STATUS TO CATCH AND
*  ROUTE THE WHOLE ORDER TO STATUS "ER".
    IF WK-REMAINING-CLIPS GREATER THAN ZERO
       MOVE "Y" TO WK-INVALID-PAYMENT-SWITCH.

 3000-ALLOCATE-CLIP-CARD-VALUE-EXIT.
    EXIT.
*  ---------------------------------------------------------

*  TESTS ONE LINE FROM THE MAIN ORDER-LINE TABLE FOR CLIP
*  ELIGIBILITY AND, IF IT QUALIFIES, COPIES IT INTO THE
*  SMALLER WK-CLIP-ELIGIBLE-TABLE WITH ITS RATIO PRE-
*  COMPUTED.  LINE-TYPE "R" IS THE ONLY TYPE THAT CAN CARRY
*  CLIPS-PER-UNIT - RENTAL ("D") LINES ARE DEPOSIT-ONLY AND
*  ARE NEVER CLIP-ELIGIBLE, SO THE TEST IS A DIRECT LITERAL
*  COMPARE RATHER THAN A CONDITION-NAME.
 3050-BUILD-CLIP-ELIGIBLE-LINE.

    IF WK-LINE-TYPE (WK-LINE-INDEX) EQUAL "R"
       AND WK-LINE-CLIPS-PER-UNIT (WK-LINE-INDEX)
                                   GREATER THAN ZERO
       ADD 1 TO WK-CLIP-LINE-COUNT
       MOVE WK-LINE-UNIT-PRICE (WK-LINE-INDEX)
         TO WK-CLIP-UNIT-PRICE (WK-CLIP-LINE-COUNT)
       MOVE WK-LINE-CLIPS-PER-UNIT (WK-LINE-INDEX)
         TO WK-CLIP-PER-UNIT (WK-CLIP-LINE-COUNT)
*  TOTAL CLIPS THE WHOLE LINE CAN ABSORB - UNIT COUNT TIMES
*  CLIPS REQUIRED FOR ONE UNIT.
       COMPUTE WK-CLIP-LINE-CLIPS (WK-CLIP-LINE-COUNT) =
           WK-LINE-CLIPS-PER-UNIT (WK-LINE-INDEX) *
           WK-LINE-AMOUNT (WK-LINE-INDEX)
*  KRONER OF VALUE PER SINGLE CLIP SPENT ON THIS LINE - THE
*  FIGURE THE SORT IN 3100 RANKS ON.
       COMPUTE WK-CLIP-RATIO (WK-CLIP-LINE-COUNT) ROUNDED =
           WK-LINE-UNIT-PRICE (WK-LINE-INDEX) /
           WK-LINE-CLIPS-PER-UNIT (WK-LINE-INDEX).

 3050-BUILD-CLIP-ELIGIBLE-LINE-EXIT.
    EXIT.
*  ---------------------------------------------------------

*  DRIVES A BUBBLE SORT OVER THE ELIGIBLE-LINE TABLE.  NO
*  SORT VERB IS USED HERE BECAUSE THE TABLE LIVES IN WORKING-
*  STORAGE, NOT ON A FILE - ONE PASS PER ENTRY IS PLENTY FOR
*  THE HANDFUL OF CLIP-ELIGIBLE LINES A SINGLE ORDER CARRIES.
 3100-SORT-CLIP-ELIGIBLE-LINES.

*  A TABLE OF ONE (OR NONE) IS ALREADY SORTED.
    IF WK-CLIP-LINE-COUNT LESS THAN 2
       GO TO 3100-SORT-CLIP-ELIGIBLE-LINES-EXIT.

    MOVE 1 TO WK-SORT-PASS.
    PERFORM 3110-SORT-ONE-PASS THRU 3110-SORT-ONE-PASS-EXIT
        VARYING WK-SORT-PASS FROM 1 BY 1
        UNTIL WK-SORT-PASS GREATER THAN WK-CLIP-LINE-COUNT.

 3100-SORT-CLIP-ELIGIBLE-LINES-EXIT.
    EXIT.
*  ---------------------------------------------------------

*  ONE BUBBLE PASS - THE SORTED-TO-THE-BOTTOM REGION GROWS
*  BY ONE ENTRY EACH PASS, SO THE COMPARE RANGE SHRINKS BY
*  WK-SORT-PASS EVERY TIME THROUGH.
 3110-SORT-ONE-PASS.

    COMPUTE WK-SORT-LIMIT = WK-CLIP-LINE-COUNT - WK-SORT-PASS.
    IF WK-SORT-LIMIT LESS THAN 1
       GO TO 3110-SORT-ONE-PASS-EXIT.

    MOVE 1 TO WK-SORT-INDEX.
    PERFORM 3120-SORT-COMPARE-SWAP
        THRU 3120-SORT-COMPARE-SWAP-EXIT
        VARYING WK-SORT-INDEX FROM 1 BY 1
        UNTIL WK-SORT-INDEX GREATER THAN WK-SORT-LIMIT.

 3110-SORT-ONE-PASS-EXIT.
    EXIT.
*  ---------------------------------------------------------

*  COMPARES ONE ADJACENT PAIR AND SWAPS IF OUT OF ORDER.
 3120-SORT-COMPARE-SWAP.

    COMPUTE WK-SORT-NEXT = WK-SORT-INDEX + 1.
*  DESCENDING BY PRICE-PER-CLIP - HIGHEST VALUE SPENT FIRST.
*  TICKET AB-0119 - THIS COMPARE WAS BACKWARDS FOR TEN DAYS
*  IN 96/06, GIVING CUSTOMERS THE WORST LINE FIRST INSTEAD
*  OF THE BEST.
    IF WK-CLIP-RATIO (WK-SORT-INDEX) LESS THAN
       WK-CLIP-RATIO (WK-SORT-NEXT)
       PERFORM 3130-SWAP-CLIP-LINES.

 3120-SORT-COMPARE-SWAP-EXIT.
    EXIT.
*  ---------------------------------------------------------

*  SWAPS THE FOUR FIELDS OF TWO ADJACENT ELIGIBLE-LINE
*  ENTRIES THROUGH A ONE-ENTRY HOLD AREA - NO SUBSCRIPTED
*  GROUP MOVE IS USED SO EACH FIELD KEEPS ITS OWN PIC.
 3130-SWAP-CLIP-LINES.

    MOVE WK-CLIP-UNIT-PRICE (WK-SORT-INDEX) TO
                             WK-SORT-HOLD-PRICE.
    MOVE WK-CLIP-PER-UNIT   (WK-SORT-INDEX) TO
                             WK-SORT-HOLD-PERUN.
    MOVE WK-CLIP-LINE-CLIPS (WK-SORT-INDEX) TO
                             WK-SORT-HOLD-CLIPS.
    MOVE WK-CLIP-RATIO      (WK-SORT-INDEX) TO
                             WK-SORT-HOLD-RATIO.

    MOVE WK-CLIP-UNIT-PRICE (WK-SORT-NEXT) TO
                             WK-CLIP-UNIT-PRICE (WK-SORT-INDEX).
    MOVE WK-CLIP-PER-UNIT   (WK-SORT-NEXT) TO
                             WK-CLIP-PER-UNIT (WK-SORT-INDEX).
    MOVE WK-CLIP-LINE-CLIPS (WK-SORT-NEXT) TO
                             WK-CLIP-LINE-CLIPS (WK-SORT-INDEX).
    MOVE WK-CLIP-RATIO      (WK-SORT-NEXT) TO
                             WK-CLIP-RATIO (WK-SORT-INDEX).

    MOVE WK-SORT-HOLD-PRICE TO
                             WK-CLIP-UNIT-PRICE (WK-SORT-NEXT).
    MOVE WK-SORT-HOLD-PERUN TO
                             WK-CLIP-PER-UNIT (WK-SORT-NEXT).
    MOVE WK-SORT-HOLD-CLIPS TO
                             WK-CLIP-LINE-CLIPS (WK-SORT-NEXT).
    MOVE WK-SORT-HOLD-RATIO TO
                             WK-CLIP-RATIO (WK-SORT-NEXT).
*  ---------------------------------------------------------

*  SPENDS THE REMAINING CLIPS AGAINST ONE SORTED-TABLE ENTRY.
*  IF THE LINE CAN ABSORB ALL THE REMAINING CLIPS, ITS FULL
*  UNIT PRICE GOES TO THE CLIP-CARD VALUE AND THE CLIPS IT
*  USED ARE SUBTRACTED FROM WHAT IS LEFT; OTHERWISE THE LAST
*  OF THE CLIPS ARE PRO-RATED AGAINST THAT LINE'S PRICE-PER-
*  CLIP RATIO AND WK-REMAINING-CLIPS DROPS TO ZERO, ENDING
*  THE WALK.
 3200-WALK-SORTED-CLIP-LINES.

    IF WK-REMAINING-CLIPS GREATER THAN
       WK-CLIP-LINE-CLIPS (WK-CLIP-INDEX)
       ADD WK-CLIP-UNIT-PRICE (WK-CLIP-INDEX)
                               TO WK-CLIP-CARD-VALUE
       SUBTRACT WK-CLIP-LINE-CLIPS (WK-CLIP-INDEX)
                FROM WK-REMAINING-CLIPS
    ELSE
*  PARTIAL LINE - ONLY SOME OF THE LINE'S CLIP CAPACITY IS
*  NEEDED, SO THE VALUE IS THE UNIT-PRICE-PER-CLIP TIMES
*  WHATEVER CLIPS ARE LEFT TO SPEND, NOT THE FULL UNIT PRICE.
       COMPUTE WK-CLIP-PARTIAL-VALUE ROUNDED =
           (WK-CLIP-UNIT-PRICE (WK-CLIP-INDEX) /
            WK-CLIP-PER-UNIT (WK-CLIP-INDEX)) *
            WK-REMAINING-CLIPS
       ADD WK-CLIP-PARTIAL-VALUE TO WK-CLIP-CARD-VALUE
       MOVE ZERO TO WK-REMAINING-CLIPS.

    ADD 1 TO WK-CLIP-INDEX.

 3200-WALK-SORTED-CLIP-LINES-EXIT.
    EXIT.
*  ---------------------------------------------------------
