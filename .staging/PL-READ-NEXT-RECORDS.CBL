*  PL-READ-NEXT-RECORDS.CBL
*  ---------------------------------------------------------
*  PROCEDURE LIBRARY - READ-AHEAD FOR THE THREE INPUT FILES.
*  SAME "READ...AT END...SET THE SWITCH" IDIOM THE SHOP USED
*  FOR THE OLD READ-VOUCHER-NEXT-RECORD.CBL SEQUENTIAL SCAN.
*  COPY'D INTO ORDER-PRICING-BATCH, PROCEDURE DIVISION.
*  ---------------------------------------------------------

 READ-NEXT-HEADER-RECORD.

    READ HEADER-FILE
        AT END MOVE "Y" TO WK-HEADER-EOF-SWITCH.
*  ---------------------------------------------------------

 READ-NEXT-LINE-RECORD.

    READ LINE-FILE
        AT END MOVE "Y" TO WK-LINE-EOF-SWITCH.
*  ---------------------------------------------------------

 READ-NEXT-PAYMENT-RECORD.

    READ PAYMENT-FILE
        AT END MOVE "Y" TO WK-PAYMENT-EOF-SWITCH.
*  ---------------------------------------------------------
