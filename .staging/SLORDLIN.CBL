*  SLORDLIN.CBL
*  ---------------------------------------------------------
*  FILE-CONTROL FRAGMENT - ORDER-LINE-FILE
*  COPY'D INTO ORDER-PRICING-BATCH, FILE-CONTROL PARAGRAPH.
*  ---------------------------------------------------------
*  ONE RECORD PER ORDERED PRODUCT LINE, REGULAR OR RENTAL.
*  SORTED BY LIN-ORDER-ID, LIN-LINE-NO ASCENDING - THE MINOR
*  KEY BREAK UNDER THE ORDER-HEADER-FILE MAJOR KEY.
*  ---------------------------------------------------------
    SELECT LINE-FILE
        ASSIGN TO "ORDLIN-FILE"
        ORGANIZATION IS SEQUENTIAL.
