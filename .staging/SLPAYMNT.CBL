*  SLPAYMNT.CBL
*  ---------------------------------------------------------
*  FILE-CONTROL FRAGMENT - PAYMENT-FILE
*  COPY'D INTO ORDER-PRICING-BATCH, FILE-CONTROL PARAGRAPH.
*  ---------------------------------------------------------
*  ONE RECORD PER PAYMENT TAKEN AGAINST AN ORDER - CASH/CARD
*  OR CLIP-CARD PUNCHES.  SORTED BY PAY-ORDER-ID, THEN
*  PAY-PAYMENT-NO ASCENDING.
*  ---------------------------------------------------------
    SELECT PAYMENT-FILE
        ASSIGN TO "PAYMNT-FILE"
        ORGANIZATION IS SEQUENTIAL.
