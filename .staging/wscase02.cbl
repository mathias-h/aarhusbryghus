*  wscase02.cbl
*  ---------------------------------------------------------
*  WORKING-STORAGE - ORDER-PRICING-BATCH SCRATCH AREA.
*  ONE ORDER'S WORTH OF LINES/PAYMENTS LIVE HERE BETWEEN THE
*  CONTROL BREAK ON HDR-ORDER-ID AND THE RESULT WRITE.
*  ---------------------------------------------------------
*  96/06/11  KJN  ORIGINAL - CLIP-CARD CONVERSION PROJECT.
*  99/01/05  KJN  Y2K - NO DATE FIELDS HELD HERE, N/C.
*  02/06/19  PHL  WIDENED WK-ORDER-LINE-TABLE TO 200 LINES
*                 AFTER THE KEG-FESTIVAL ORDERS OVERFLOWED
*                 THE OLD 60-LINE TABLE (INCIDENT AB-0261).
*  ---------------------------------------------------------

*  HOLDS THE HEADER-ID OF THE ORDER CURRENTLY BEING PRICED -
*  SET ONCE AT THE TOP OF 0100-PROCESS-ORDERS AND COMPARED
*  AGAINST EVERY LINE/PAYMENT READ TO DETECT THE CONTROL
*  BREAK TO THE NEXT ORDER.
    01 WK-CURRENT-ORDER-ID          PIC 9(6).

*  ONE EOF SWITCH PER INPUT FILE, SET BY PL-READ-NEXT-
*  RECORDS.CBL ON THE AT END CLAUSE OF ITS OWN READ.
    01 WK-HEADER-EOF-SWITCH         PIC X VALUE "N".
       88 HDR-END-OF-FILE               VALUE "Y".
    01 WK-LINE-EOF-SWITCH           PIC X VALUE "N".
       88 LIN-END-OF-FILE               VALUE "Y".
    01 WK-PAYMENT-EOF-SWITCH        PIC X VALUE "N".
       88 PAY-END-OF-FILE               VALUE "Y".

*  THREE ORDER-LEVEL SWITCHES REBUILT BY 0150-INITIALIZE-
*  ORDER-WORK-AREAS AT THE START OF EACH ORDER AND READ BY
*  4000-DETERMINE-PAYMENT-STATUS TO PICK A STATUS BRANCH.
    01 WK-HAS-RENTAL-SWITCH         PIC X VALUE "N".
       88 WK-ORDER-HAS-RENTAL           VALUE "Y".
    01 WK-ALL-RETURNED-SWITCH       PIC X VALUE "Y".
       88 WK-ALL-RENTALS-RETURNED       VALUE "Y".
    01 WK-INVALID-PAYMENT-SWITCH    PIC X VALUE "N".
       88 WK-PAYMENT-IS-INVALID         VALUE "Y".

    77 WK-LINE-COUNT                PIC 9(5)     COMP.
    77 WK-LINE-INDEX                PIC 9(5)     COMP.
    77 WK-PAYMENT-COUNT             PIC 9(5)     COMP.
    77 WK-CLIP-LINE-COUNT           PIC 9(5)     COMP.
    77 WK-CLIP-INDEX                PIC 9(5)     COMP.
    77 WK-SORT-PASS                 PIC 9(5)     COMP.
    77 WK-SORT-LIMIT                PIC 9(5)     COMP.
    77 WK-SORT-INDEX                PIC 9(5)     COMP.
    77 WK-SORT-NEXT                 PIC 9(5)     COMP.
    77 WK-ORDERS-READ               PIC 9(7)     COMP.
    77 WK-ORDERS-WRITTEN            PIC 9(7)     COMP.
    77 WK-ORDERS-REJECTED           PIC 9(7)     COMP.

    77 WK-TOTAL-PRICE-BEFORE-DISC   PIC S9(7)V99 COMP-3.
    77 WK-TOTAL-PRICE               PIC S9(7)V99 COMP-3.
    77 WK-TOTAL-DEPOSIT             PIC S9(7)V99 COMP-3.
    77 WK-TOTAL-DEPOSIT-AFTER-RET   PIC S9(7)V99 COMP-3.
    77 WK-TOTAL-PAYMENT             PIC S9(7)V99 COMP-3.
    77 WK-CLIP-CARD-VALUE           PIC S9(7)V99 COMP-3.
    77 WK-TOTAL-CLIPS-PAID          PIC S9(7)V99 COMP-3.
    77 WK-REMAINING-CLIPS           PIC S9(7)V99 COMP-3.
    77 WK-LINE-PRICE                PIC S9(7)V99 COMP-3.
    77 WK-LINE-DEPOSIT              PIC S9(7)V99 COMP-3.
    77 WK-PRICE-PLUS-DEPOSIT        PIC S9(7)V99 COMP-3.
    77 WK-CLIP-PARTIAL-VALUE        PIC S9(7)V99 COMP-3.

    77 WK-PAYMENT-STATUS            PIC XX.
       88 WK-STATUS-IS-UNPAID           VALUE "UP".
       88 WK-STATUS-IS-ORDER-PAID       VALUE "OP".
       88 WK-STATUS-IS-DEPOSIT-PAID     VALUE "DP".
       88 WK-STATUS-IS-DEPOSIT-NOT-BACK VALUE "DN".
       88 WK-STATUS-IS-ERROR            VALUE "ER".

    77 WK-SORT-HOLD-PRICE           PIC S9(7)V99 COMP-3.
    77 WK-SORT-HOLD-PERUN           PIC 9(3).
    77 WK-SORT-HOLD-CLIPS           PIC 9(8)     COMP.
    77 WK-SORT-HOLD-RATIO           PIC S9(5)V9999 COMP-3.

*  ONE ENTRY PER ORDER-LINE RECORD, LOADED BY 0200-LOAD-
*  ORDER-LINES AND WALKED REPEATEDLY BY BOTH PL-PRICE-ORDER.
*  CBL AND PL-CLIP-CARD.CBL.  200 ENTRIES SINCE THE 02/06/19
*  WIDENING (INCIDENT AB-0261) - NOT EXPECTED TO BE HIT AGAIN
*  OUTSIDE A KEG-FESTIVAL-SIZE ORDER.
    01 WK-ORDER-LINE-TABLE.
       05 WK-ORDER-LINE-ENTRY OCCURS 200 TIMES.
          10 WK-LINE-TYPE              PIC X.
             88 WK-LINE-IS-RENTAL          VALUE "D".
          10 WK-LINE-UNIT-PRICE        PIC S9(7)V99
                                        COMP-3.
          10 WK-LINE-AMOUNT            PIC 9(5).
          10 WK-LINE-IS-GIFT           PIC X.
             88 WK-LINE-IS-A-GIFT          VALUE "Y".
          10 WK-LINE-CLIPS-PER-UNIT    PIC 9(3).
          10 WK-LINE-RENTAL-BLOCK.
             15 WK-LINE-DEPOSIT-PER-UNIT  PIC S9(7)V99
                                           COMP-3.
             15 WK-LINE-IS-RETURNED       PIC X.
                88 WK-LINE-WAS-RETURNED       VALUE "Y".
          10 WK-LINE-RENTAL-BLOCK-X REDEFINES
                                    WK-LINE-RENTAL-BLOCK
                                       PIC X(11).

*  SUBSET OF WK-ORDER-LINE-TABLE HOLDING ONLY THE REGULAR
*  LINES THAT CAN BE PAID WITH CLIPS - BUILT FRESH FOR EACH
*  ORDER BY PL-CLIP-CARD.CBL, SORTED DESCENDING BY WK-CLIP-
*  RATIO BEFORE THE ALLOCATOR WALKS IT.
    01 WK-CLIP-ELIGIBLE-TABLE.
       05 WK-CLIP-LINE-ENTRY OCCURS 200 TIMES.
          10 WK-CLIP-UNIT-PRICE        PIC S9(7)V99
                                        COMP-3.
          10 WK-CLIP-PER-UNIT          PIC 9(3).
          10 WK-CLIP-LINE-CLIPS        PIC 9(8)     COMP.
          10 WK-CLIP-RATIO             PIC S9(5)V9999
                                        COMP-3.
