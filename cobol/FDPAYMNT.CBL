000100*  FDPAYMNT.CBL                                                   
000200*  ---------------------------------------------------------      
000300*  FD / RECORD FRAGMENT - PAYMENT-FILE                            
000400*  COPY'D INTO ORDER-PRICING-BATCH, FILE SECTION.                 
000500*  ---------------------------------------------------------      
000600*  94/02/08  KJN  ORIGINAL LAYOUT - CASH/CARD PAYMENTS ONLY.      
000700*  96/05/30  KJN  ADDED PAY-TYPE "K" - CLIP-CARD PUNCHES.         
000800*  96/06/11  KJN  PAY-CLIP-COUNT REDEFINES ADDED FOR THE          
000900*                 CLIP-CARD ALLOCATOR (WHOLE PUNCHES, NO          
001000*                 DECIMALS ON TYPE "K" PAYMENTS).                 
001100*  ---------------------------------------------------------      
001200    FD  PAYMENT-FILE                                              
001300        LABEL RECORDS ARE STANDARD.                               
001400                                                                  
001500    01  PAYMENT-RECORD.                                           
001600        05  PAY-ORDER-ID            PIC 9(6).                     
001700        05  PAY-PAYMENT-NO          PIC 9(3).                     
001800        05  PAY-PAYMENT-TYPE        PIC X.                        
001900            88  PAY-TYPE-IS-CASH        VALUE "C".                
002000            88  PAY-TYPE-IS-CLIP        VALUE "K".                
002100        05  PAY-PAYMENT-AMOUNT      PIC S9(7)V99 COMP-3.          
002200        05  PAY-CLIP-COUNT REDEFINES                              
002300                                 PAY-PAYMENT-AMOUNT               
002400                                    PIC S9(7)V99 COMP-3.          
002500        05  FILLER                  PIC X(16).                    
