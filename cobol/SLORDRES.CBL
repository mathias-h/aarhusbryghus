000100*  SLORDRES.CBL                                                   
000200*  ---------------------------------------------------------      
000300*  FILE-CONTROL FRAGMENT - ORDER-RESULT-FILE                      
000400*  COPY'D INTO ORDER-PRICING-BATCH, FILE-CONTROL PARAGRAPH.       
000500*  ---------------------------------------------------------      
000600*  ONE RECORD WRITTEN PER ORDER-HEADER CONTROL GROUP, AS THE      
000700*  GROUP COMPLETES.  FED TO THE NEXT-DAY STATEMENT/TILL           
000800*  RECONCILIATION JOB (NOT PART OF THIS RUN).                     
000900*  ---------------------------------------------------------      
001000    SELECT RESULT-FILE                                            
001100        ASSIGN TO "ORDRES-FILE"                                   
001200        ORGANIZATION IS SEQUENTIAL.                               
