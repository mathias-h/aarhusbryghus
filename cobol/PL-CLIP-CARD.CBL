000100*  PL-CLIP-CARD.CBL                                               
000200*  ---------------------------------------------------------      
000300*  PROCEDURE LIBRARY - CLIP-CARD PAYMENT ALLOCATOR.               
000400*  BUILDS THE CLIP-ELIGIBLE SUBTABLE, SORTS IT DESCENDING BY      
000500*  PRICE-PER-CLIP, AND WALKS IT GREEDILY AGAINST THE CLIPS        
000600*  PAID.  COPY'D INTO ORDER-PRICING-BATCH, PROCEDURE DIVISION.    
000700*  ---------------------------------------------------------      
000800*  96/06/11  KJN  ORIGINAL - CLIP-CARD CONVERSION PROJECT.        
000900*  96/06/18  KJN  SORT WAS ASCENDING BY MISTAKE, SWAPPED THE      
001000*                 COMPARE IN 3120 (TICKET AB-0119).               
001100*  02/06/19  PHL  OVER-REDEMPTION NOW FLAGS THE INVALID-          
001200*                 PAYMENT SWITCH INSTEAD OF ABENDING THE RUN.     
001300*  ---------------------------------------------------------      
001400                                                                  
001500*  A "CLIP" IS THE OLD PAPER BEER-CLUB PUNCH - CUSTOMERS PAY      
001600*  FOR SOME REGULAR (NON-RENTAL) LINES WITH CLIPS INSTEAD OF      
001700*  KRONER.  THIS PARAGRAPH TURNS A COUNT OF CLIPS REDEEMED        
001800*  (WK-TOTAL-CLIPS-PAID, BUILT BY 0300-LOAD-ORDER-PAYMENTS)       
001900*  INTO A KRONER VALUE (WK-CLIP-CARD-VALUE) BY SPENDING THE       
002000*  CLIPS AGAINST THE ORDER'S OWN LINES, MOST VALUABLE LINE        
002100*  FIRST, SO THE CUSTOMER ALWAYS GETS THE BEST POSSIBLE           
002200*  TRADE FOR THE CLIPS THEY HANDED IN.                            
002300 3000-ALLOCATE-CLIP-CARD-VALUE.                                   
002400                                                                  
002500    MOVE ZERO TO WK-CLIP-CARD-VALUE.                              
002600*  NOTHING TO DO IF NO CLIPS CAME IN ON THIS ORDER'S              
002700*  PAYMENTS - LEAVE THE CLIP-CARD VALUE AT ZERO AND GET OUT       
002800*  WITHOUT TOUCHING THE ELIGIBLE-LINE TABLE AT ALL.               
002900    IF WK-TOTAL-CLIPS-PAID EQUAL ZERO                             
003000       GO TO 3000-ALLOCATE-CLIP-CARD-VALUE-EXIT.                  
003100                                                                  
003200*  STEP 1 - PULL OUT EVERY LINE THAT CAN ACTUALLY BE PAID         
003300*  WITH CLIPS (REGULAR LINE TYPE, CLIPS-PER-UNIT GREATER          
003400*  THAN ZERO) INTO ITS OWN SMALL WORK TABLE.                      
003500    MOVE ZERO TO WK-CLIP-LINE-COUNT.                              
003600    MOVE 1 TO WK-LINE-INDEX.                                      
003700    PERFORM 3050-BUILD-CLIP-ELIGIBLE-LINE                         
003800        THRU 3050-BUILD-CLIP-ELIGIBLE-LINE-EXIT                   
003900        VARYING WK-LINE-INDEX FROM 1 BY 1                         
004000        UNTIL WK-LINE-INDEX GREATER THAN WK-LINE-COUNT.           
004100                                                                  
004200*  STEP 2 - RANK THE ELIGIBLE LINES BY PRICE-PER-CLIP, BEST       
004300*  VALUE FIRST, SO STEP 3 SPENDS THE CUSTOMER'S CLIPS ON THE      
004400*  MOST EXPENSIVE-PER-CLIP LINE BEFORE MOVING TO THE NEXT.        
004500    PERFORM 3100-SORT-CLIP-ELIGIBLE-LINES                         
004600        THRU 3100-SORT-CLIP-ELIGIBLE-LINES-EXIT.                  
004700                                                                  
004800*  STEP 3 - GREEDILY WALK THE SORTED TABLE, SPENDING CLIPS        
004900*  ON EACH LINE IN TURN UNTIL EITHER THE CLIPS RUN OUT OR         
005000*  THE TABLE DOES.                                                
005100    MOVE WK-TOTAL-CLIPS-PAID TO WK-REMAINING-CLIPS.               
005200    MOVE 1 TO WK-CLIP-INDEX.                                      
005300    PERFORM 3200-WALK-SORTED-CLIP-LINES                           
005400        THRU 3200-WALK-SORTED-CLIP-LINES-EXIT                     
005500        UNTIL WK-REMAINING-CLIPS EQUAL ZERO                       
005600           OR WK-CLIP-INDEX GREATER THAN WK-CLIP-LINE-COUNT.      
005700                                                                  
005800*  IF CLIPS ARE STILL LEFT AFTER THE TABLE IS EXHAUSTED, THE      
005900*  CUSTOMER TURNED IN MORE CLIPS THAN THE ORDER CAN ABSORB -      
006000*  AN OVER-REDEMPTION.  THIS IS NOT PRICED AS AN ERROR VALUE;     
006100*  IT IS LEFT FOR 4000-DETERMINE-PAYMENT-STATUS TO CATCH AND      
006200*  ROUTE THE WHOLE ORDER TO STATUS "ER".                          
006300    IF WK-REMAINING-CLIPS GREATER THAN ZERO                       
006400       MOVE "Y" TO WK-INVALID-PAYMENT-SWITCH.                     
006500                                                                  
006600 3000-ALLOCATE-CLIP-CARD-VALUE-EXIT.                              
006700    EXIT.                                                         
006800*  ---------------------------------------------------------      
006900                                                                  
007000*  TESTS ONE LINE FROM THE MAIN ORDER-LINE TABLE FOR CLIP         
007100*  ELIGIBILITY AND, IF IT QUALIFIES, COPIES IT INTO THE           
007200*  SMALLER WK-CLIP-ELIGIBLE-TABLE WITH ITS RATIO PRE-             
007300*  COMPUTED.  LINE-TYPE "R" IS THE ONLY TYPE THAT CAN CARRY       
007400*  CLIPS-PER-UNIT - RENTAL ("D") LINES ARE DEPOSIT-ONLY AND       
007500*  ARE NEVER CLIP-ELIGIBLE, SO THE TEST IS A DIRECT LITERAL       
007600*  COMPARE RATHER THAN A CONDITION-NAME.                          
007700 3050-BUILD-CLIP-ELIGIBLE-LINE.                                   
007800                                                                  
007900    IF WK-LINE-TYPE (WK-LINE-INDEX) EQUAL "R"                     
008000       AND WK-LINE-CLIPS-PER-UNIT (WK-LINE-INDEX)                 
008100                                   GREATER THAN ZERO              
008200       ADD 1 TO WK-CLIP-LINE-COUNT                                
008300       MOVE WK-LINE-UNIT-PRICE (WK-LINE-INDEX)                    
008400         TO WK-CLIP-UNIT-PRICE (WK-CLIP-LINE-COUNT)               
008500       MOVE WK-LINE-CLIPS-PER-UNIT (WK-LINE-INDEX)                
008600         TO WK-CLIP-PER-UNIT (WK-CLIP-LINE-COUNT)                 
008700*  TOTAL CLIPS THE WHOLE LINE CAN ABSORB - UNIT COUNT TIMES       
008800*  CLIPS REQUIRED FOR ONE UNIT.                                   
008900       COMPUTE WK-CLIP-LINE-CLIPS (WK-CLIP-LINE-COUNT) =          
009000           WK-LINE-CLIPS-PER-UNIT (WK-LINE-INDEX) *               
009100           WK-LINE-AMOUNT (WK-LINE-INDEX)                         
009200*  KRONER OF VALUE PER SINGLE CLIP SPENT ON THIS LINE - THE       
009300*  FIGURE THE SORT IN 3100 RANKS ON.                              
009400       COMPUTE WK-CLIP-RATIO (WK-CLIP-LINE-COUNT) ROUNDED =       
009500           WK-LINE-UNIT-PRICE (WK-LINE-INDEX) /                   
009600           WK-LINE-CLIPS-PER-UNIT (WK-LINE-INDEX).                
009700                                                                  
009800 3050-BUILD-CLIP-ELIGIBLE-LINE-EXIT.                              
009900    EXIT.                                                         
010000*  ---------------------------------------------------------      
010100                                                                  
010200*  DRIVES A BUBBLE SORT OVER THE ELIGIBLE-LINE TABLE.  NO         
010300*  SORT VERB IS USED HERE BECAUSE THE TABLE LIVES IN WORKING-     
010400*  STORAGE, NOT ON A FILE - ONE PASS PER ENTRY IS PLENTY FOR      
010500*  THE HANDFUL OF CLIP-ELIGIBLE LINES A SINGLE ORDER CARRIES.     
010600 3100-SORT-CLIP-ELIGIBLE-LINES.                                   
010700                                                                  
010800*  A TABLE OF ONE (OR NONE) IS ALREADY SORTED.                    
010900    IF WK-CLIP-LINE-COUNT LESS THAN 2                             
011000       GO TO 3100-SORT-CLIP-ELIGIBLE-LINES-EXIT.                  
011100                                                                  
011200    MOVE 1 TO WK-SORT-PASS.                                       
011300    PERFORM 3110-SORT-ONE-PASS THRU 3110-SORT-ONE-PASS-EXIT       
011400        VARYING WK-SORT-PASS FROM 1 BY 1                          
011500        UNTIL WK-SORT-PASS GREATER THAN WK-CLIP-LINE-COUNT.       
011600                                                                  
011700 3100-SORT-CLIP-ELIGIBLE-LINES-EXIT.                              
011800    EXIT.                                                         
011900*  ---------------------------------------------------------      
012000                                                                  
012100*  ONE BUBBLE PASS - THE SORTED-TO-THE-BOTTOM REGION GROWS        
012200*  BY ONE ENTRY EACH PASS, SO THE COMPARE RANGE SHRINKS BY        
012300*  WK-SORT-PASS EVERY TIME THROUGH.                               
012400 3110-SORT-ONE-PASS.                                              
012500                                                                  
012600    COMPUTE WK-SORT-LIMIT = WK-CLIP-LINE-COUNT - WK-SORT-PASS.    
012700    IF WK-SORT-LIMIT LESS THAN 1                                  
012800       GO TO 3110-SORT-ONE-PASS-EXIT.                             
012900                                                                  
013000    MOVE 1 TO WK-SORT-INDEX.                                      
013100    PERFORM 3120-SORT-COMPARE-SWAP                                
013200        THRU 3120-SORT-COMPARE-SWAP-EXIT                          
013300        VARYING WK-SORT-INDEX FROM 1 BY 1                         
013400        UNTIL WK-SORT-INDEX GREATER THAN WK-SORT-LIMIT.           
013500                                                                  
013600 3110-SORT-ONE-PASS-EXIT.                                         
013700    EXIT.                                                         
013800*  ---------------------------------------------------------      
013900                                                                  
014000*  COMPARES ONE ADJACENT PAIR AND SWAPS IF OUT OF ORDER.          
014100 3120-SORT-COMPARE-SWAP.                                          
014200                                                                  
014300    COMPUTE WK-SORT-NEXT = WK-SORT-INDEX + 1.                     
014400*  DESCENDING BY PRICE-PER-CLIP - HIGHEST VALUE SPENT FIRST.      
014500*  TICKET AB-0119 - THIS COMPARE WAS BACKWARDS FOR TEN DAYS       
014600*  IN 96/06, GIVING CUSTOMERS THE WORST LINE FIRST INSTEAD        
014700*  OF THE BEST.                                                   
014800    IF WK-CLIP-RATIO (WK-SORT-INDEX) LESS THAN                    
014900       WK-CLIP-RATIO (WK-SORT-NEXT)                               
015000       PERFORM 3130-SWAP-CLIP-LINES.                              
015100                                                                  
015200 3120-SORT-COMPARE-SWAP-EXIT.                                     
015300    EXIT.                                                         
015400*  ---------------------------------------------------------      
015500                                                                  
015600*  SWAPS THE FOUR FIELDS OF TWO ADJACENT ELIGIBLE-LINE            
015700*  ENTRIES THROUGH A ONE-ENTRY HOLD AREA - NO SUBSCRIPTED         
015800*  GROUP MOVE IS USED SO EACH FIELD KEEPS ITS OWN PIC.            
015900 3130-SWAP-CLIP-LINES.                                            
016000                                                                  
016100    MOVE WK-CLIP-UNIT-PRICE (WK-SORT-INDEX) TO                    
016200                             WK-SORT-HOLD-PRICE.                  
016300    MOVE WK-CLIP-PER-UNIT   (WK-SORT-INDEX) TO                    
016400                             WK-SORT-HOLD-PERUN.                  
016500    MOVE WK-CLIP-LINE-CLIPS (WK-SORT-INDEX) TO                    
016600                             WK-SORT-HOLD-CLIPS.                  
016700    MOVE WK-CLIP-RATIO      (WK-SORT-INDEX) TO                    
016800                             WK-SORT-HOLD-RATIO.                  
016900                                                                  
017000    MOVE WK-CLIP-UNIT-PRICE (WK-SORT-NEXT) TO                     
017100                             WK-CLIP-UNIT-PRICE (WK-SORT-INDEX).  
017200    MOVE WK-CLIP-PER-UNIT   (WK-SORT-NEXT) TO                     
017300                             WK-CLIP-PER-UNIT (WK-SORT-INDEX).    
017400    MOVE WK-CLIP-LINE-CLIPS (WK-SORT-NEXT) TO                     
017500                             WK-CLIP-LINE-CLIPS (WK-SORT-INDEX).  
017600    MOVE WK-CLIP-RATIO      (WK-SORT-NEXT) TO                     
017700                             WK-CLIP-RATIO (WK-SORT-INDEX).       
017800                                                                  
017900    MOVE WK-SORT-HOLD-PRICE TO                                    
018000                             WK-CLIP-UNIT-PRICE (WK-SORT-NEXT).   
018100    MOVE WK-SORT-HOLD-PERUN TO                                    
018200                             WK-CLIP-PER-UNIT (WK-SORT-NEXT).     
018300    MOVE WK-SORT-HOLD-CLIPS TO                                    
018400                             WK-CLIP-LINE-CLIPS (WK-SORT-NEXT).   
018500    MOVE WK-SORT-HOLD-RATIO TO                                    
018600                             WK-CLIP-RATIO (WK-SORT-NEXT).        
018700*  ---------------------------------------------------------      
018800                                                                  
018900*  SPENDS THE REMAINING CLIPS AGAINST ONE SORTED-TABLE ENTRY.     
019000*  IF THE LINE CAN ABSORB ALL THE REMAINING CLIPS, ITS FULL       
019100*  UNIT PRICE GOES TO THE CLIP-CARD VALUE AND THE CLIPS IT        
019200*  USED ARE SUBTRACTED FROM WHAT IS LEFT; OTHERWISE THE LAST      
019300*  OF THE CLIPS ARE PRO-RATED AGAINST THAT LINE'S PRICE-PER-      
019400*  CLIP RATIO AND WK-REMAINING-CLIPS DROPS TO ZERO, ENDING        
019500*  THE WALK.                                                      
019600 3200-WALK-SORTED-CLIP-LINES.                                     
019700                                                                  
019800    IF WK-REMAINING-CLIPS GREATER THAN                            
019900       WK-CLIP-LINE-CLIPS (WK-CLIP-INDEX)                         
020000       ADD WK-CLIP-UNIT-PRICE (WK-CLIP-INDEX)                     
020100                               TO WK-CLIP-CARD-VALUE              
020200       SUBTRACT WK-CLIP-LINE-CLIPS (WK-CLIP-INDEX)                
020300                FROM WK-REMAINING-CLIPS                           
020400    ELSE                                                          
020500*  PARTIAL LINE - ONLY SOME OF THE LINE'S CLIP CAPACITY IS        
020600*  NEEDED, SO THE VALUE IS THE UNIT-PRICE-PER-CLIP TIMES          
020700*  WHATEVER CLIPS ARE LEFT TO SPEND, NOT THE FULL UNIT PRICE.     
020800       COMPUTE WK-CLIP-PARTIAL-VALUE ROUNDED =                    
020900           (WK-CLIP-UNIT-PRICE (WK-CLIP-INDEX) /                  
021000            WK-CLIP-PER-UNIT (WK-CLIP-INDEX)) *                   
021100            WK-REMAINING-CLIPS                                    
021200       ADD WK-CLIP-PARTIAL-VALUE TO WK-CLIP-CARD-VALUE            
021300       MOVE ZERO TO WK-REMAINING-CLIPS.                           
021400                                                                  
021500    ADD 1 TO WK-CLIP-INDEX.                                       
021600                                                                  
021700 3200-WALK-SORTED-CLIP-LINES-EXIT.                                
021800    EXIT.                                                         
021900*  ---------------------------------------------------------      
