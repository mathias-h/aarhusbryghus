000100*  PL-PAYMENT-STATUS.CBL                                          
000200*  ---------------------------------------------------------      
000300*  PROCEDURE LIBRARY - PAYMENT STATUS ENGINE.                     
000400*  CLASSIFIES THE FINISHED ORDER INTO ONE OF THE FIVE             
000500*  RES-PAYMENT-STATUS CODES ONCE PRICING AND THE CLIP-CARD        
000600*  VALUE ARE KNOWN.  WK-TOTAL-PAYMENT MUST ALREADY INCLUDE        
000700*  THE CLIP-CARD VALUE BY THE TIME THIS IS PERFORMED.             
000800*  COPY'D INTO ORDER-PRICING-BATCH, PROCEDURE DIVISION.           
000900*  ---------------------------------------------------------      
001000*  94/02/08  KJN  ORIGINAL - RENTAL-AWARE STATUS SPLIT.           
001100*  02/06/19  PHL  ER CODE NOW CAUGHT HERE INSTEAD OF FALLING      
001200*                 THROUGH TO DP BY ACCIDENT (TICKET AB-0274).     
001300*  ---------------------------------------------------------      
001400                                                                  
001500*  FIVE CODES COME OUT OF THIS PARAGRAPH - UP (UNDERPAID),        
001600*  OP (PAID IN FULL), DP (DEPOSIT OUTSTANDING, OTHERWISE OK),     
001700*  DN (OVERPAID ON A RETURNED RENTAL), AND ER (PAYMENT DOES       
001800*  NOT RECONCILE AT ALL, INCLUDING A CLIP-CARD OVER-              
001900*  REDEMPTION).  THE TWO EARLY EXITS BELOW HANDLE THE CASES       
002000*  THAT ARE THE SAME NO MATTER WHETHER THE ORDER HAS A            
002100*  RENTAL LINE OR NOT; EVERYTHING ELSE IS ROUTED BY WHETHER       
002200*  THE ORDER HAS A RENTAL AND, IF SO, WHETHER IT CAME BACK.       
002300 4000-DETERMINE-PAYMENT-STATUS.                                   
002400                                                                  
002500*  AN ORDER WITH NO LINES AT ALL HAS NOTHING TO BE PAID FOR -     
002600*  TREATED AS UNPAID RATHER THAN AS AN ERROR, SINCE THERE IS      
002700*  NO PRICE TO RECONCILE AGAINST.                                 
002800    IF WK-LINE-COUNT EQUAL ZERO                                   
002900       MOVE "UP" TO WK-PAYMENT-STATUS                             
003000       GO TO 4000-DETERMINE-PAYMENT-STATUS-EXIT.                  
003100                                                                  
003200*  SET BY PL-CLIP-CARD.CBL WHEN THE CUSTOMER REDEEMED MORE        
003300*  CLIPS THAN THE ORDER'S LINES COULD ABSORB - THIS OVERRIDES     
003400*  EVERY OTHER TEST BELOW, RENTAL OR NOT.                         
003500    IF WK-PAYMENT-IS-INVALID                                      
003600       MOVE "ER" TO WK-PAYMENT-STATUS                             
003700       GO TO 4000-DETERMINE-PAYMENT-STATUS-EXIT.                  
003800                                                                  
003900    IF WK-ORDER-HAS-RENTAL                                        
004000       IF WK-ALL-RENTALS-RETURNED                                 
004100          PERFORM 4100-STATUS-RENTAL-RETURNED                     
004200              THRU 4100-STATUS-RENTAL-RETURNED-EXIT               
004300       ELSE                                                       
004400          PERFORM 4200-STATUS-RENTAL-OUTSTANDING                  
004500              THRU 4200-STATUS-RENTAL-OUTSTANDING-EXIT            
004600    ELSE                                                          
004700       PERFORM 4300-STATUS-NO-RENTAL                              
004800           THRU 4300-STATUS-NO-RENTAL-EXIT.                       
004900                                                                  
005000 4000-DETERMINE-PAYMENT-STATUS-EXIT.                              
005100    EXIT.                                                         
005200*  ---------------------------------------------------------      
005300                                                                  
005400*  ALL RENTAL LINES ARE BACK - DEPOSIT-AFTER-RETURN IS THE        
005500*  REMAINING DEPOSIT STILL OWED, WHICH 2300-SUM-DEPOSITS HAS      
005600*  ALREADY LEFT AT ZERO FOR EVERY RETURNED LINE, SO A FULLY       
005700*  RETURNED ORDER OWES ONLY THE LINE PRICE, NOT THE DEPOSIT -     
005800*  THE DEPOSIT WAS REFUNDABLE AND IS NOW OUT OF THE PICTURE.      
005900 4100-STATUS-RENTAL-RETURNED.                                     
006000                                                                  
006100    COMPUTE WK-PRICE-PLUS-DEPOSIT =                               
006200        WK-TOTAL-PRICE + WK-TOTAL-DEPOSIT-AFTER-RET.              
006300                                                                  
006400*  EXACT MATCH - THE CUSTOMER PAID PRECISELY WHAT IS OWED         
006500*  NOW THAT THE RENTAL GEAR IS BACK.                              
006600    IF WK-TOTAL-PAYMENT EQUAL WK-PRICE-PLUS-DEPOSIT               
006700       MOVE "OP" TO WK-PAYMENT-STATUS                             
006800    ELSE                                                          
006900*  PAID LESS THAN OWED - STILL UNDERPAID.                         
007000       IF WK-TOTAL-PAYMENT LESS THAN WK-PRICE-PLUS-DEPOSIT        
007100          MOVE "UP" TO WK-PAYMENT-STATUS                          
007200       ELSE                                                       
007300*  PAID MORE THAN OWED - THE ONLY WAY THIS HAPPENS ON A           
007400*  RETURNED RENTAL IS A DEPOSIT REFUND NOT YET NETTED OUT BY      
007500*  THE FRONT COUNTER, SO IT IS CODED DN (OVERPAID), NOT ER -      
007600*  THIS IS NOT TREATED AS A RECONCILIATION FAILURE.               
007700          MOVE "DN" TO WK-PAYMENT-STATUS.                         
007800                                                                  
007900 4100-STATUS-RENTAL-RETURNED-EXIT.                                
008000    EXIT.                                                         
008100*  ---------------------------------------------------------      
008200                                                                  
008300*  RENTAL GEAR IS STILL OUT - THE FULL DEPOSIT (NOT JUST THE      
008400*  AFTER-RETURN PORTION) IS STILL AT RISK, SO THE ORDER IS        
008500*  CHECKED AGAINST TWO BOUNDARIES: THE DEPOSIT ALONE (THE         
008600*  MINIMUM THAT MUST BE ON FILE WHILE GEAR IS OUTSTANDING)        
008700*  AND THE LINE PRICE PLUS THE FULL DEPOSIT (THE MOST THAT        
008800*  CAN LEGITIMATELY BE OWED BEFORE ANYTHING COMES BACK).          
008900 4200-STATUS-RENTAL-OUTSTANDING.                                  
009000                                                                  
009100    COMPUTE WK-PRICE-PLUS-DEPOSIT =                               
009200        WK-TOTAL-PRICE + WK-TOTAL-DEPOSIT.                        
009300                                                                  
009400*  LESS THAN THE DEPOSIT ALONE ON FILE - THE CUSTOMER HAS         
009500*  NOT EVEN COVERED THE SECURITY DEPOSIT YET.                     
009600    IF WK-TOTAL-PAYMENT LESS THAN WK-TOTAL-DEPOSIT                
009700       MOVE "UP" TO WK-PAYMENT-STATUS                             
009800    ELSE                                                          
009900*  MORE THAN PRICE-PLUS-DEPOSIT ON FILE WHILE GEAR IS STILL       
010000*  OUT CANNOT BE RIGHT - FLAG IT FOR FRONT-COUNTER REVIEW         
010100*  RATHER THAN GUESS WHICH SIDE OF THE LEDGER IS WRONG.           
010200       IF WK-TOTAL-PAYMENT GREATER THAN WK-PRICE-PLUS-DEPOSIT     
010300          MOVE "ER" TO WK-PAYMENT-STATUS                          
010400       ELSE                                                       
010500*  BETWEEN THE TWO BOUNDARIES - DEPOSIT IS COVERED, PRICE MAY     
010600*  OR MAY NOT BE, BUT EITHER WAY THE DEPOSIT REMAINS              
010700*  OUTSTANDING UNTIL THE GEAR COMES BACK.                         
010800          MOVE "DP" TO WK-PAYMENT-STATUS.                         
010900                                                                  
011000 4200-STATUS-RENTAL-OUTSTANDING-EXIT.                             
011100    EXIT.                                                         
011200*  ---------------------------------------------------------      
011300                                                                  
011400*  NO RENTAL ON THE ORDER AT ALL - THE SIMPLE CASE, PAYMENT       
011500*  IS JUST COMPARED AGAINST THE DISCOUNTED LINE PRICE WITH        
011600*  NO DEPOSIT TERM IN THE PICTURE.                                
011700 4300-STATUS-NO-RENTAL.                                           
011800                                                                  
011900    IF WK-TOTAL-PAYMENT EQUAL WK-TOTAL-PRICE                      
012000       MOVE "OP" TO WK-PAYMENT-STATUS                             
012100    ELSE                                                          
012200       IF WK-TOTAL-PAYMENT LESS THAN WK-TOTAL-PRICE               
012300          MOVE "UP" TO WK-PAYMENT-STATUS                          
012400       ELSE                                                       
012500*  OVERPAID WITH NO RENTAL TO EXPLAIN IT AWAY AS A DEPOSIT        
012600*  REFUND - TREATED AS A RECONCILIATION ERROR, NOT AS DN.         
012700          MOVE "ER" TO WK-PAYMENT-STATUS.                         
012800                                                                  
012900 4300-STATUS-NO-RENTAL-EXIT.                                      
013000    EXIT.                                                         
013100*  ---------------------------------------------------------      
