000100*  order-pricing-batch.cob                                        
000200*  ---------------------------------------------------------      
000300*  AARHUS BRYGHUS - ORDER PRICING AND PAYMENT-STATUS BATCH.       
000400*  NIGHTLY RUN - READS THE DAY'S ORDER HEADERS, LINES AND         
000500*  PAYMENTS (MATCHED ON ORDER-ID) AND WRITES ONE PRICED,          
000600*  STATUS-CLASSIFIED RESULT RECORD PER ORDER.                     
000700*  ---------------------------------------------------------      
000800 IDENTIFICATION DIVISION.                                         
000900 PROGRAM-ID. order-pricing-batch.                                 
001000 AUTHOR. R B RASMUSSEN.                                           
001100 INSTALLATION. AARHUS BRYGHUS - DATA PROCESSING.                  
001200 DATE-WRITTEN. 04/02/87.                                          
001300 DATE-COMPILED.                                                   
001400 SECURITY. COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.       
001500*  ---------------------------------------------------------      
001600*  CHANGE LOG                                                     
001700*  ---------------------------------------------------------      
001800*  87/04/02  RBR  ORIGINAL - HEADER/LINE MATCH, FLAT PRICING,     
001900*                 NO DISCOUNT, NO RENTAL, NO CLIP-CARD.           
002000*  89/11/14  RBR  ADDED HEADER DISCOUNT (PCT AND AMOUNT).         
002100*  91/03/19  RBR  ADDED PAYMENT-FILE AS A THIRD MATCHED INPUT.    
002200*  94/02/08  KJN  ADDED RENTAL LINE-TYPE, DEPOSIT, AND THE        
002300*                 FIVE-WAY PAYMENT STATUS SPLIT.                  
002400*  96/06/11  KJN  ADDED CLIP-CARD PAYMENT TYPE AND THE            
002500*                 GREEDY PRICE-PER-CLIP ALLOCATOR.                
002600*  96/06/18  KJN  SORT WAS ASCENDING BY MISTAKE IN THE            
002700*                 ALLOCATOR, CORRECTED (TICKET AB-0119).          
002800*  98/09/02  KJN  RAISED ORDER-ID AND LINE/PAYMENT COUNTS TO      
002900*                 THEIR CURRENT WIDTH FOR THE 1999 PRODUCT        
003000*                 CATALOGUE EXPANSION.                            
003100*  99/01/05  KJN  Y2K - HDR-ORDER-DATE AND THE BANNER DATE        
003200*                 ARE CCYYMMDD THROUGHOUT.  NO 2-DIGIT YEAR       
003300*                 FIELDS REMAIN IN THIS PROGRAM.                  
003400*  02/06/19  PHL  INVALID CLIP-CARD OVER-REDEMPTION NO LONGER     
003500*                 ABENDS THE RUN - ORDER IS WRITTEN WITH          
003600*                 STATUS "ER" AND THE RUN CONTINUES               
003700*                 (TICKET AB-0274).                               
003800*  02/06/19  PHL  WIDENED THE ORDER-LINE AND CLIP-ELIGIBLE        
003900*                 WORK TABLES TO 200 ENTRIES AFTER THE            
004000*                 KEG-FESTIVAL ORDERS OVERFLOWED THE OLD          
004100*                 60-LINE TABLE (INCIDENT AB-0261).               
004200*  ---------------------------------------------------------      
004300 ENVIRONMENT DIVISION.                                            
004400 INPUT-OUTPUT SECTION.                                            
004500   FILE-CONTROL.                                                  
004600                                                                  
004700*  THREE INPUTS, ONE OUTPUT - THE SELECT CLAUSES THEMSELVES       
004800*  LIVE IN THE SL COPYBOOKS BELOW, ONE PER FILE, SO A FUTURE      
004900*  CHANGE TO A LOGICAL FILE NAME TOUCHES ONLY ONE MEMBER.         
005000       COPY "SLORDHDR.CBL".                                       
005100       COPY "SLORDLIN.CBL".                                       
005200       COPY "SLPAYMNT.CBL".                                       
005300       COPY "SLORDRES.CBL".                                       
005400                                                                  
005500 DATA DIVISION.                                                   
005600   FILE SECTION.                                                  
005700                                                                  
005800*  FD AND 01 RECORD LAYOUT FOR EACH FILE, ALSO SPLIT INTO ITS     
005900*  OWN COPYBOOK - SEE FDORDHDR.CBL FOR THE HEADER, FDORDLIN.      
006000*  CBL FOR THE LINE DETAIL, FDPAYMNT.CBL FOR THE PAYMENT          
006100*  DETAIL, AND FDORDRES.CBL FOR THE RESULT RECORD THIS RUN        
006200*  PRODUCES.                                                      
006300       COPY "FDORDHDR.CBL".                                       
006400       COPY "FDORDLIN.CBL".                                       
006500       COPY "FDPAYMNT.CBL".                                       
006600       COPY "FDORDRES.CBL".                                       
006700                                                                  
006800   WORKING-STORAGE SECTION.                                       
006900                                                                  
007000*  wsdate.cbl HOLDS THE RUN-DATE WORK AREA AND ITS EDITED         
007100*  REDEFINES; wscase02.cbl HOLDS THE PER-ORDER WORK TABLES        
007200*  (LINE TABLE, CLIP-ELIGIBLE TABLE, SORT WORK AREA, RUN          
007300*  COUNTERS AND SWITCHES) SHARED BY ALL FOUR PL- LIBRARIES        
007400*  COPY'D AT THE BOTTOM OF THIS PROGRAM.                          
007500       COPY "wsdate.cbl".                                         
007600       COPY "wscase02.cbl".                                       
007700                                                                  
007800*  END-OF-RUN DISPLAY LINE ONLY - NOT WRITTEN TO ANY FILE.        
007900       01 WK-RUN-BANNER.                                          
008000          05 FILLER                PIC X(20) VALUE                
008100             "ORDER PRICING BATCH ".                              
008200          05 FILLER                PIC X(07) VALUE                
008300             "RUN OF ".                                           
008400          05 WK-RUN-BANNER-DATE    PIC X(10).                     
008500          05 FILLER                PIC X(43) VALUE SPACES.        
008600                                                                  
008700 PROCEDURE DIVISION.                                              
008800                                                                  
008900*  TOP OF THE RUN.  THE WHOLE BATCH IS ONE PASS THROUGH THE       
009000*  HEADER FILE - EACH HEADER PULLS ITS OWN LINES AND              
009100*  PAYMENTS OUT OF THE OTHER TWO FILES AS IT GOES, SO THERE       
009200*  IS NO SEPARATE "LOAD" STEP AND NO WORK FILE IN BETWEEN.        
009300 0000-MAIN-CONTROL.                                               
009400                                                                  
009500    PERFORM 0010-INITIALIZE-RUN THRU 0010-INITIALIZE-RUN-EXIT.    
009600                                                                  
009700*  LOOP ENDS WHEN THE HEADER FILE IS EXHAUSTED - LINE-FILE        
009800*  AND PAYMENT-FILE ARE ASSUMED TO RUN OUT AT THE SAME TIME       
009900*  OR BEFORE (SEE 0100, WHICH CHECKS THEIR OWN EOF SWITCHES       
010000*  TOO WHILE PULLING AN ORDER'S DETAIL).                          
010100    PERFORM 0100-PROCESS-ORDERS THRU 0100-PROCESS-ORDERS-EXIT     
010200        UNTIL HDR-END-OF-FILE.                                    
010300                                                                  
010400    PERFORM 0900-TERMINATE-RUN THRU 0900-TERMINATE-RUN-EXIT.      
010500                                                                  
010600    STOP RUN.                                                     
010700*  ---------------------------------------------------------      
010800                                                                  
010900*  OPENS THE THREE INPUTS AND THE RESULT FILE, BUILDS THE         
011000*  TODAY'S-DATE BANNER FOR THE CLOSING DISPLAY, ZEROES THE        
011100*  RUN COUNTERS, AND PRIMES EACH OF THE THREE READ-AHEAD          
011200*  BUFFERS SO 0100-PROCESS-ORDERS ALWAYS HAS THE NEXT             
011300*  HEADER/LINE/PAYMENT RECORD SITTING READY ON ENTRY.             
011400 0010-INITIALIZE-RUN.                                             
011500                                                                  
011600    OPEN INPUT  HEADER-FILE                                       
011700                LINE-FILE                                         
011800                PAYMENT-FILE                                      
011900         OUTPUT RESULT-FILE.                                      
012000                                                                  
012100*  SEE wsdate.cbl FOR THE REDEFINES THAT SPLITS THE ACCEPTED      
012200*  CCYYMMDD INTO MM/DD/CCYY FOR THE EDITED BANNER PICTURE.        
012300    ACCEPT WK-BANNER-DATE-CCYYMMDD FROM DATE YYYYMMDD.            
012400    MOVE WK-BANNER-DATE-MM   TO WK-BANNER-DATE-ED-MM.             
012500    MOVE WK-BANNER-DATE-DD   TO WK-BANNER-DATE-ED-DD.             
012600    MOVE WK-BANNER-DATE-CCYY TO WK-BANNER-DATE-ED-CCYY.           
012700    MOVE ZERO TO WK-ORDERS-READ                                   
012800                 WK-ORDERS-WRITTEN                                
012900                 WK-ORDERS-REJECTED.                              
013000                                                                  
013100*  ONE PRIMING READ PER FILE - STANDARD READ-AHEAD SO THE         
013200*  MATCH LOGIC IN 0100/0200/0300 NEVER HAS TO TEST FOR A          
013300*  "FIRST TIME THROUGH" CONDITION.                                
013400    PERFORM READ-NEXT-HEADER-RECORD.                              
013500    PERFORM READ-NEXT-LINE-RECORD.                                
013600    PERFORM READ-NEXT-PAYMENT-RECORD.                             
013700                                                                  
013800 0010-INITIALIZE-RUN-EXIT.                                        
013900    EXIT.                                                         
014000*  ---------------------------------------------------------      
014100                                                                  
014200*  ONE PASS OF THIS PARAGRAPH HANDLES ONE COMPLETE ORDER -        
014300*  PULL ITS LINES, PULL ITS PAYMENTS, PRICE IT, ALLOCATE ANY      
014400*  CLIP-CARD VALUE, DECIDE ITS PAYMENT STATUS, WRITE THE          
014500*  RESULT, AND MOVE ON TO THE NEXT HEADER.  HDR-ORDER-ID IS       
014600*  THE MAJOR KEY OF THE MATCH - LIN-ORDER-ID AND PAY-ORDER-ID     
014700*  ARE MINOR KEYS THAT RIDE ALONG WITHIN IT.                      
014800 0100-PROCESS-ORDERS.                                             
014900                                                                  
015000    MOVE HDR-ORDER-ID TO WK-CURRENT-ORDER-ID.                     
015100    ADD 1 TO WK-ORDERS-READ.                                      
015200                                                                  
015300    PERFORM 0150-INITIALIZE-ORDER-WORK-AREAS                      
015400        THRU 0150-INITIALIZE-ORDER-WORK-AREAS-EXIT.               
015500                                                                  
015600*  PULLS EVERY ORDER-LINE RECORD THAT MATCHES THE CURRENT         
015700*  ORDER-ID INTO THE WK-ORDER-LINE-TABLE BEFORE MOVING ON -       
015800*  LINE-FILE IS IN ORDER-ID SEQUENCE SO THE GROUP IS ALWAYS       
015900*  CONTIGUOUS.                                                    
016000    PERFORM 0200-LOAD-ORDER-LINES THRU 0200-LOAD-ORDER-LINES-EXIT 
016100        UNTIL LIN-END-OF-FILE                                     
016200           OR LIN-ORDER-ID NOT EQUAL WK-CURRENT-ORDER-ID.         
016300                                                                  
016400*  SAME IDEA FOR THE PAYMENT GROUP - CASH/CHECK PAYMENTS ARE      
016500*  SUMMED DIRECTLY, CLIP PUNCHES ARE ACCUMULATED SEPARATELY       
016600*  AND PRICED OUT LATER BY THE CLIP-CARD ALLOCATOR.               
016700    PERFORM 0300-LOAD-ORDER-PAYMENTS                              
016800        THRU 0300-LOAD-ORDER-PAYMENTS-EXIT                        
016900        UNTIL PAY-END-OF-FILE                                     
017000           OR PAY-ORDER-ID NOT EQUAL WK-CURRENT-ORDER-ID.         
017100                                                                  
017200    PERFORM 2000-PRICE-THE-ORDER THRU 2000-PRICE-THE-ORDER-EXIT.  
017300    PERFORM 3000-ALLOCATE-CLIP-CARD-VALUE                         
017400        THRU 3000-ALLOCATE-CLIP-CARD-VALUE-EXIT.                  
017500*  CLIP-CARD VALUE IS TREATED AS A FORM OF PAYMENT ONCE IT IS     
017600*  PRICED OUT, SO IT JOINS THE CASH/CHECK TOTAL HERE BEFORE       
017700*  THE STATUS TEST RUNS.                                          
017800    ADD WK-CLIP-CARD-VALUE TO WK-TOTAL-PAYMENT.                   
017900    PERFORM 4000-DETERMINE-PAYMENT-STATUS                         
018000        THRU 4000-DETERMINE-PAYMENT-STATUS-EXIT.                  
018100                                                                  
018200    PERFORM 0900-WRITE-ORDER-RESULT                               
018300        THRU 0900-WRITE-ORDER-RESULT-EXIT.                        
018400                                                                  
018500    PERFORM READ-NEXT-HEADER-RECORD.                              
018600                                                                  
018700 0100-PROCESS-ORDERS-EXIT.                                        
018800    EXIT.                                                         
018900*  ---------------------------------------------------------      
019000                                                                  
019100*  CLEARS EVERY ORDER-LEVEL ACCUMULATOR AND SWITCH BEFORE THE     
019200*  NEXT ORDER'S LINES AND PAYMENTS ARE LOADED - WITHOUT THIS      
019300*  A SHORT ORDER WOULD INHERIT TOTALS LEFT OVER FROM THE          
019400*  PREVIOUS ONE.  WK-ALL-RETURNED-SWITCH STARTS "Y" SO AN         
019500*  ORDER WITH NO RENTAL LINES AT ALL IS TRIVIALLY "ALL            
019600*  RETURNED" (THE FLAG IS ONLY MEANINGFUL WHEN WK-HAS-            
019700*  RENTAL-SWITCH IS ALSO "Y").                                    
019800 0150-INITIALIZE-ORDER-WORK-AREAS.                                
019900                                                                  
020000    MOVE ZERO TO WK-LINE-COUNT                                    
020100                 WK-PAYMENT-COUNT                                 
020200                 WK-TOTAL-PRICE-BEFORE-DISC                       
020300                 WK-TOTAL-PRICE                                   
020400                 WK-TOTAL-DEPOSIT                                 
020500                 WK-TOTAL-DEPOSIT-AFTER-RET                       
020600                 WK-TOTAL-PAYMENT                                 
020700                 WK-CLIP-CARD-VALUE                               
020800                 WK-TOTAL-CLIPS-PAID.                             
020900    MOVE "N" TO WK-HAS-RENTAL-SWITCH.                             
021000    MOVE "N" TO WK-INVALID-PAYMENT-SWITCH.                        
021100    MOVE "Y" TO WK-ALL-RETURNED-SWITCH.                           
021200                                                                  
021300 0150-INITIALIZE-ORDER-WORK-AREAS-EXIT.                           
021400    EXIT.                                                         
021500*  ---------------------------------------------------------      
021600                                                                  
021700*  COPIES ONE ORDER-LINE RECORD INTO THE NEXT FREE SLOT OF        
021800*  THE IN-MEMORY LINE TABLE.  NOTHING IS PRICED HERE - THIS       
021900*  PARAGRAPH ONLY STAGES THE RAW DATA SO 2000-PRICE-THE-ORDER     
022000*  AND 3000-ALLOCATE-CLIP-CARD-VALUE CAN WALK THE SAME TABLE      
022100*  REPEATEDLY WITHOUT RE-READING THE FILE.                        
022200 0200-LOAD-ORDER-LINES.                                           
022300                                                                  
022400    ADD 1 TO WK-LINE-COUNT.                                       
022500    MOVE LIN-LINE-TYPE       TO WK-LINE-TYPE (WK-LINE-COUNT).     
022600    MOVE LIN-UNIT-PRICE      TO                                   
022700                 WK-LINE-UNIT-PRICE (WK-LINE-COUNT).              
022800    MOVE LIN-AMOUNT          TO WK-LINE-AMOUNT (WK-LINE-COUNT).   
022900    MOVE LIN-IS-GIFT         TO WK-LINE-IS-GIFT (WK-LINE-COUNT).  
023000    MOVE LIN-CLIPS-PER-UNIT  TO                                   
023100                 WK-LINE-CLIPS-PER-UNIT (WK-LINE-COUNT).          
023200    MOVE LIN-DEPOSIT-PER-UNIT TO                                  
023300                 WK-LINE-DEPOSIT-PER-UNIT (WK-LINE-COUNT).        
023400    MOVE LIN-IS-RETURNED     TO                                   
023500                 WK-LINE-IS-RETURNED (WK-LINE-COUNT).             
023600                                                                  
023700    PERFORM READ-NEXT-LINE-RECORD.                                
023800                                                                  
023900 0200-LOAD-ORDER-LINES-EXIT.                                      
024000    EXIT.                                                         
024100*  ---------------------------------------------------------      
024200                                                                  
024300*  CLIP PUNCHES DO NOT HAVE A KRONER VALUE UNTIL THE ALLOCATOR    
024400*  IN PL-CLIP-CARD.CBL PRICES THEM OUT AGAINST THE ORDER'S        
024500*  LINES, SO THEY ARE ONLY COUNTED HERE, NOT VALUED.  EVERY       
024600*  OTHER PAYMENT TYPE (CASH, CHECK) IS ALREADY IN KRONER AND      
024700*  GOES STRAIGHT INTO THE RUNNING PAYMENT TOTAL.                  
024800 0300-LOAD-ORDER-PAYMENTS.                                        
024900                                                                  
025000    ADD 1 TO WK-PAYMENT-COUNT.                                    
025100    IF PAY-TYPE-IS-CLIP                                           
025200       ADD PAY-CLIP-COUNT TO WK-TOTAL-CLIPS-PAID                  
025300    ELSE                                                          
025400       ADD PAY-PAYMENT-AMOUNT TO WK-TOTAL-PAYMENT.                
025500                                                                  
025600    PERFORM READ-NEXT-PAYMENT-RECORD.                             
025700                                                                  
025800 0300-LOAD-ORDER-PAYMENTS-EXIT.                                   
025900    EXIT.                                                         
026000*  ---------------------------------------------------------      
026100                                                                  
026200*  MOVES THE FINISHED ORDER'S TOTALS INTO THE RESULT RECORD       
026300*  AND WRITES IT - ONE RESULT RECORD PER HEADER, REGARDLESS       
026400*  OF HOW MANY LINES OR PAYMENTS WENT INTO IT.  AN ORDER          
026500*  THAT CAME OUT "ER" (INVALID PAYMENT - SEE PL-PAYMENT-          
026600*  STATUS.CBL) IS STILL WRITTEN, NOT DROPPED, SO IT SHOWS UP      
026700*  ON WHATEVER DOWNSTREAM EXCEPTION LISTING PICKS UP THE          
026800*  RESULT FILE; IT IS JUST ALSO COUNTED AS REJECTED HERE FOR      
026900*  THE RUN BANNER.                                                
027000 0900-WRITE-ORDER-RESULT.                                         
027100                                                                  
027200    MOVE WK-CURRENT-ORDER-ID       TO RES-ORDER-ID.               
027300    MOVE WK-TOTAL-PRICE            TO RES-TOTAL-PRICE.            
027400    MOVE WK-TOTAL-DEPOSIT          TO RES-TOTAL-DEPOSIT.          
027500    MOVE WK-TOTAL-DEPOSIT-AFTER-RET TO                            
027600                 RES-TOTAL-DEPOSIT-AFTER-RETURN.                  
027700    MOVE WK-TOTAL-PAYMENT          TO RES-TOTAL-PAYMENT.          
027800    MOVE WK-CLIP-CARD-VALUE        TO RES-CLIP-CARD-VALUE.        
027900    MOVE WK-PAYMENT-STATUS         TO RES-PAYMENT-STATUS.         
028000                                                                  
028100    WRITE RESULT-RECORD.                                          
028200    ADD 1 TO WK-ORDERS-WRITTEN.                                   
028300    IF WK-PAYMENT-IS-INVALID                                      
028400       ADD 1 TO WK-ORDERS-REJECTED.                               
028500                                                                  
028600 0900-WRITE-ORDER-RESULT-EXIT.                                    
028700    EXIT.                                                         
028800*  ---------------------------------------------------------      
028900                                                                  
029000*  END-OF-RUN BANNER AND COUNTS TO THE CONSOLE/SPOOL - THE        
029100*  SAME THREE COUNTERS OPERATIONS HAS BEEN ASKED FOR SINCE        
029200*  87/04/02 - AND CLOSES THE FOUR FILES.                          
029300 0900-TERMINATE-RUN.                                              
029400                                                                  
029500    MOVE WK-BANNER-DATE-EDITED  TO WK-RUN-BANNER-DATE.            
029600    DISPLAY WK-RUN-BANNER.                                        
029700    DISPLAY "ORDERS READ    - " WK-ORDERS-READ.                   
029800    DISPLAY "ORDERS WRITTEN - " WK-ORDERS-WRITTEN.                
029900    DISPLAY "ORDERS REJECTED- " WK-ORDERS-REJECTED.               
030000                                                                  
030100    CLOSE HEADER-FILE                                             
030200          LINE-FILE                                               
030300          PAYMENT-FILE                                            
030400          RESULT-FILE.                                            
030500                                                                  
030600 0900-TERMINATE-RUN-EXIT.                                         
030700    EXIT.                                                         
030800*  ---------------------------------------------------------      
030900    COPY "PL-READ-NEXT-RECORDS.CBL".                              
031000    COPY "PL-PRICE-ORDER.CBL".                                    
031100    COPY "PL-CLIP-CARD.CBL".                                      
031200    COPY "PL-PAYMENT-STATUS.CBL".                                 
