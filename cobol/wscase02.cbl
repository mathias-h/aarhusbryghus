000100*  wscase02.cbl                                                   
000200*  ---------------------------------------------------------      
000300*  WORKING-STORAGE - ORDER-PRICING-BATCH SCRATCH AREA.            
000400*  ONE ORDER'S WORTH OF LINES/PAYMENTS LIVE HERE BETWEEN THE      
000500*  CONTROL BREAK ON HDR-ORDER-ID AND THE RESULT WRITE.            
000600*  ---------------------------------------------------------      
000700*  96/06/11  KJN  ORIGINAL - CLIP-CARD CONVERSION PROJECT.        
000800*  99/01/05  KJN  Y2K - NO DATE FIELDS HELD HERE, N/C.            
000900*  02/06/19  PHL  WIDENED WK-ORDER-LINE-TABLE TO 200 LINES        
001000*                 AFTER THE KEG-FESTIVAL ORDERS OVERFLOWED        
001100*                 THE OLD 60-LINE TABLE (INCIDENT AB-0261).       
001200*  ---------------------------------------------------------      
001300                                                                  
001400*  HOLDS THE HEADER-ID OF THE ORDER CURRENTLY BEING PRICED -      
001500*  SET ONCE AT THE TOP OF 0100-PROCESS-ORDERS AND COMPARED        
001600*  AGAINST EVERY LINE/PAYMENT READ TO DETECT THE CONTROL          
001700*  BREAK TO THE NEXT ORDER.                                       
001800    01 WK-CURRENT-ORDER-ID          PIC 9(6).                     
001900                                                                  
002000*  ONE EOF SWITCH PER INPUT FILE, SET BY PL-READ-NEXT-            
002100*  RECORDS.CBL ON THE AT END CLAUSE OF ITS OWN READ.              
002200    01 WK-HEADER-EOF-SWITCH         PIC X VALUE "N".              
002300       88 HDR-END-OF-FILE               VALUE "Y".                
002400    01 WK-LINE-EOF-SWITCH           PIC X VALUE "N".              
002500       88 LIN-END-OF-FILE               VALUE "Y".                
002600    01 WK-PAYMENT-EOF-SWITCH        PIC X VALUE "N".              
002700       88 PAY-END-OF-FILE               VALUE "Y".                
002800                                                                  
002900*  THREE ORDER-LEVEL SWITCHES REBUILT BY 0150-INITIALIZE-         
003000*  ORDER-WORK-AREAS AT THE START OF EACH ORDER AND READ BY        
003100*  4000-DETERMINE-PAYMENT-STATUS TO PICK A STATUS BRANCH.         
003200    01 WK-HAS-RENTAL-SWITCH         PIC X VALUE "N".              
003300       88 WK-ORDER-HAS-RENTAL           VALUE "Y".                
003400    01 WK-ALL-RETURNED-SWITCH       PIC X VALUE "Y".              
003500       88 WK-ALL-RENTALS-RETURNED       VALUE "Y".                
003600    01 WK-INVALID-PAYMENT-SWITCH    PIC X VALUE "N".              
003700       88 WK-PAYMENT-IS-INVALID         VALUE "Y".                
003800                                                                  
003900    77 WK-LINE-COUNT                PIC 9(5)     COMP.            
004000    77 WK-LINE-INDEX                PIC 9(5)     COMP.            
004100    77 WK-PAYMENT-COUNT             PIC 9(5)     COMP.            
004200    77 WK-CLIP-LINE-COUNT           PIC 9(5)     COMP.            
004300    77 WK-CLIP-INDEX                PIC 9(5)     COMP.            
004400    77 WK-SORT-PASS                 PIC 9(5)     COMP.            
004500    77 WK-SORT-LIMIT                PIC 9(5)     COMP.            
004600    77 WK-SORT-INDEX                PIC 9(5)     COMP.            
004700    77 WK-SORT-NEXT                 PIC 9(5)     COMP.            
004800    77 WK-ORDERS-READ               PIC 9(7)     COMP.            
004900    77 WK-ORDERS-WRITTEN            PIC 9(7)     COMP.            
005000    77 WK-ORDERS-REJECTED           PIC 9(7)     COMP.            
005100                                                                  
005200    77 WK-TOTAL-PRICE-BEFORE-DISC   PIC S9(7)V99 COMP-3.          
005300    77 WK-TOTAL-PRICE               PIC S9(7)V99 COMP-3.          
005400    77 WK-TOTAL-DEPOSIT             PIC S9(7)V99 COMP-3.          
005500    77 WK-TOTAL-DEPOSIT-AFTER-RET   PIC S9(7)V99 COMP-3.          
005600    77 WK-TOTAL-PAYMENT             PIC S9(7)V99 COMP-3.          
005700    77 WK-CLIP-CARD-VALUE           PIC S9(7)V99 COMP-3.          
005800    77 WK-TOTAL-CLIPS-PAID          PIC S9(7)V99 COMP-3.          
005900    77 WK-REMAINING-CLIPS           PIC S9(7)V99 COMP-3.          
006000    77 WK-LINE-PRICE                PIC S9(7)V99 COMP-3.          
006100    77 WK-LINE-DEPOSIT              PIC S9(7)V99 COMP-3.          
006200    77 WK-PRICE-PLUS-DEPOSIT        PIC S9(7)V99 COMP-3.          
006300    77 WK-CLIP-PARTIAL-VALUE        PIC S9(7)V99 COMP-3.          
006400                                                                  
006500    77 WK-PAYMENT-STATUS            PIC XX.                       
006600       88 WK-STATUS-IS-UNPAID           VALUE "UP".               
006700       88 WK-STATUS-IS-ORDER-PAID       VALUE "OP".               
006800       88 WK-STATUS-IS-DEPOSIT-PAID     VALUE "DP".               
006900       88 WK-STATUS-IS-DEPOSIT-NOT-BACK VALUE "DN".               
007000       88 WK-STATUS-IS-ERROR            VALUE "ER".               
007100                                                                  
007200    77 WK-SORT-HOLD-PRICE           PIC S9(7)V99 COMP-3.          
007300    77 WK-SORT-HOLD-PERUN           PIC 9(3).                     
007400    77 WK-SORT-HOLD-CLIPS           PIC 9(8)     COMP.            
007500    77 WK-SORT-HOLD-RATIO           PIC S9(5)V9999 COMP-3.        
007600                                                                  
007700*  ONE ENTRY PER ORDER-LINE RECORD, LOADED BY 0200-LOAD-          
007800*  ORDER-LINES AND WALKED REPEATEDLY BY BOTH PL-PRICE-ORDER.      
007900*  CBL AND PL-CLIP-CARD.CBL.  200 ENTRIES SINCE THE 02/06/19      
008000*  WIDENING (INCIDENT AB-0261) - NOT EXPECTED TO BE HIT AGAIN     
008100*  OUTSIDE A KEG-FESTIVAL-SIZE ORDER.                             
008200    01 WK-ORDER-LINE-TABLE.                                       
008300       05 WK-ORDER-LINE-ENTRY OCCURS 200 TIMES.                   
008400          10 WK-LINE-TYPE              PIC X.                     
008500             88 WK-LINE-IS-RENTAL          VALUE "D".             
008600          10 WK-LINE-UNIT-PRICE        PIC S9(7)V99               
008700                                        COMP-3.                   
008800          10 WK-LINE-AMOUNT            PIC 9(5).                  
008900          10 WK-LINE-IS-GIFT           PIC X.                     
009000             88 WK-LINE-IS-A-GIFT          VALUE "Y".             
009100          10 WK-LINE-CLIPS-PER-UNIT    PIC 9(3).                  
009200          10 WK-LINE-RENTAL-BLOCK.                                
009300             15 WK-LINE-DEPOSIT-PER-UNIT  PIC S9(7)V99            
009400                                           COMP-3.                
009500             15 WK-LINE-IS-RETURNED       PIC X.                  
009600                88 WK-LINE-WAS-RETURNED       VALUE "Y".          
009700          10 WK-LINE-RENTAL-BLOCK-X REDEFINES                     
009800                                    WK-LINE-RENTAL-BLOCK          
009900                                       PIC X(11).                 
010000                                                                  
010100*  SUBSET OF WK-ORDER-LINE-TABLE HOLDING ONLY THE REGULAR         
010200*  LINES THAT CAN BE PAID WITH CLIPS - BUILT FRESH FOR EACH       
010300*  ORDER BY PL-CLIP-CARD.CBL, SORTED DESCENDING BY WK-CLIP-       
010400*  RATIO BEFORE THE ALLOCATOR WALKS IT.                           
010500    01 WK-CLIP-ELIGIBLE-TABLE.                                    
010600       05 WK-CLIP-LINE-ENTRY OCCURS 200 TIMES.                    
010700          10 WK-CLIP-UNIT-PRICE        PIC S9(7)V99               
010800                                        COMP-3.                   
010900          10 WK-CLIP-PER-UNIT          PIC 9(3).                  
011000          10 WK-CLIP-LINE-CLIPS        PIC 9(8)     COMP.         
011100          10 WK-CLIP-RATIO             PIC S9(5)V9999             
011200                                        COMP-3.                   
