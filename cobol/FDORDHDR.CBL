000100*  FDORDHDR.CBL                                                   
000200*  ---------------------------------------------------------      
000300*  FD / RECORD FRAGMENT - ORDER-HEADER-FILE                       
000400*  COPY'D INTO ORDER-PRICING-BATCH, FILE SECTION.                 
000500*  ---------------------------------------------------------      
000600*  87/04/02  RBR  ORIGINAL LAYOUT FOR PRICING CONVERSION.         
000700*  89/11/14  RBR  ADDED HDR-DISCOUNT-* - TAVLE-DISCOUNT.          
000800*  94/02/08  KJN  ADDED HDR-HAS-RENTAL FOR DEPOSIT PRODUCTS.      
000900*  99/01/05  KJN  Y2K - HDR-ORDER-DATE WIDENED TO CCYYMMDD.       
001000*  02/06/19  PHL  THE OLD CRT-ERA LAST-UPDATE STAMP (DATE/        
001100*                 USER/STATUS) NEVER CAME ACROSS ON THE           
001200*                 BATCH FEED FROM SALES - DROPPED, FILLER         
001300*                 WIDENED TO HOLD THE SLOT FOR FUTURE USE.        
001400*  ---------------------------------------------------------      
001500    FD  HEADER-FILE                                               
001600        LABEL RECORDS ARE STANDARD.                               
001700                                                                  
001800*  ONE RECORD PER ORDER.  MAJOR KEY OF THE THREE-FILE             
001900*  MATCH/MERGE - ORDER-LINE-FILE AND PAYMENT-FILE ARE BOTH        
002000*  IN ORDER-ID SEQUENCE WITHIN THIS FILE'S SEQUENCE.              
002100    01  HEADER-RECORD.                                            
002200        05  HDR-ORDER-ID            PIC 9(6).                     
002300        05  HDR-ORDER-DATE          PIC 9(8).                     
002400*  BROKEN OUT FOR THE RUN-CONTROL BANNER ONLY - NOT USED IN       
002500*  ANY PRICING OR STATUS TEST.                                    
002600        05  HDR-ORDER-DATE-X REDEFINES                            
002700                                 HDR-ORDER-DATE.                  
002800            10  HDR-ORDER-CCYY      PIC 9(4).                     
002900            10  HDR-ORDER-MM        PIC 9(2).                     
003000            10  HDR-ORDER-DD        PIC 9(2).                     
003100*  SET BY SALES WHEN THE ORDER CONTAINS AT LEAST ONE DEPOSIT      
003200*  (RENTAL) LINE.  THE BATCH RE-DERIVES THIS ITSELF OFF THE       
003300*  LINE-TYPE WHILE LOADING ORDER-LINE-FILE (SEE WK-HAS-           
003400*  RENTAL-SWITCH) - THIS COPY IS CARRIED FOR THE SALES-SIDE       
003500*  AUDIT TRAIL ONLY AND IS NOT READ BY THE PRICING ENGINE.        
003600        05  HDR-HAS-RENTAL          PIC X.                        
003700            88  HDR-HAS-RENTAL-YES      VALUE "Y".                
003800            88  HDR-HAS-RENTAL-NO       VALUE "N".                
003900        05  HDR-DISCOUNT-PRESENT    PIC X.                        
004000            88  HDR-DISCOUNT-IS-PRESENT VALUE "Y".                
004100            88  HDR-DISCOUNT-NOT-PRESENT VALUE "N".               
004200*  'P' = PERCENT OFF THE GIFT-EXCLUDED LINE SUM, 'A' = FLAT       
004300*  KR AMOUNT OFF THE SAME SUM.  NEVER APPLIED TO THE DEPOSIT.     
004400        05  HDR-DISCOUNT-TYPE       PIC X.                        
004500            88  HDR-DISCOUNT-IS-PERCENT VALUE "P".                
004600            88  HDR-DISCOUNT-IS-AMOUNT  VALUE "A".                
004700        05  HDR-DISCOUNT-VALUE      PIC S9(5)V99 COMP-3.          
004800        05  FILLER                  PIC X(39).                    
