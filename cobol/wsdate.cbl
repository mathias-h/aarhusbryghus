000100*  wsdate.cbl                                                     
000200*  ---------------------------------------------------------      
000300*  WORKING-STORAGE USED BY THE RUN-CONTROL BANNER IN              
000400*  ORDER-PRICING-BATCH TO BREAK HDR-ORDER-DATE DOWN FOR           
000500*  THE "PROCESSING ORDER DATED..." START-OF-GROUP MESSAGE.        
000600*  ---------------------------------------------------------      
000700*  96/05/30  KJN  TRIMMED DOWN FROM THE OLD CRT-ENTRY             
000800*                 wsdate.cbl (VOUCHER-MAINTENANCE ERA) - THE      
000900*                 OPERATOR-PROMPT FIELDS AND THE MONTH-NAME       
001000*                 MATRIX WERE SCREEN-ONLY AND HAVE NO PLACE       
001100*                 IN A NIGHTLY BATCH RUN.                         
001200*  ---------------------------------------------------------      
001300                                                                  
001400    01 WK-BANNER-DATE-CCYYMMDD       PIC 9(8).                    
001500    01 WK-BANNER-DATE-X REDEFINES                                 
001600                          WK-BANNER-DATE-CCYYMMDD.                
001700       05 WK-BANNER-DATE-CCYY        PIC 9(4).                    
001800       05 WK-BANNER-DATE-MM          PIC 9(2).                    
001900       05 WK-BANNER-DATE-DD          PIC 9(2).                    
002000                                                                  
002100    01 WK-BANNER-DATE-EDITED.                                     
002200       05 WK-BANNER-DATE-ED-MM       PIC 99.                      
002300       05 FILLER                     PIC X  VALUE "/".            
002400       05 WK-BANNER-DATE-ED-DD       PIC 99.                      
002500       05 FILLER                     PIC X  VALUE "/".            
002600       05 WK-BANNER-DATE-ED-CCYY     PIC 9999.                    
