000100*  FDORDLIN.CBL                                                   
000200*  ---------------------------------------------------------      
000300*  FD / RECORD FRAGMENT - ORDER-LINE-FILE                         
000400*  COPY'D INTO ORDER-PRICING-BATCH, FILE SECTION.                 
000500*  ---------------------------------------------------------      
000600*  87/04/02  RBR  ORIGINAL LAYOUT FOR PRICING CONVERSION.         
000700*  90/07/22  RBR  ADDED LIN-IS-GIFT FOR PROMO GIVEAWAYS.          
000800*  94/02/08  KJN  ADDED RENTAL/DEPOSIT FIELDS (LINE-TYPE 'D').    
000900*  96/05/30  KJN  ADDED LIN-CLIPS-PER-UNIT - CLIP-CARD TIE-IN.    
001000*  99/01/05  KJN  Y2K - REVIEWED, NO DATE FIELDS ON THIS REC.     
001100*  ---------------------------------------------------------      
001200    FD  LINE-FILE                                                 
001300        LABEL RECORDS ARE STANDARD.                               
001400                                                                  
001500    01  LINE-RECORD.                                              
001600        05  LIN-ORDER-ID            PIC 9(6).                     
001700        05  LIN-LINE-NO             PIC 9(3).                     
001800        05  LIN-LINE-TYPE           PIC X.                        
001900            88  LIN-LINE-IS-REGULAR     VALUE "R".                
002000            88  LIN-LINE-IS-RENTAL      VALUE "D".                
002100        05  LIN-UNIT-PRICE          PIC S9(7)V99 COMP-3.          
002200        05  LIN-AMOUNT              PIC 9(5).                     
002300        05  LIN-IS-GIFT             PIC X.                        
002400            88  LIN-LINE-IS-A-GIFT      VALUE "Y".                
002500            88  LIN-LINE-NOT-A-GIFT     VALUE "N".                
002600        05  LIN-CLIPS-PER-UNIT      PIC 9(3).                     
002700            88  LIN-NOT-CLIP-ELIGIBLE   VALUE ZERO.               
002800        05  LIN-DEPOSIT-PER-UNIT    PIC S9(7)V99 COMP-3.          
002900        05  LIN-IS-RETURNED         PIC X.                        
003000            88  LIN-ITEM-IS-RETURNED    VALUE "Y".                
003100            88  LIN-ITEM-NOT-RETURNED   VALUE "N", " ".           
003200        05  FILLER                  PIC X(24).                    
