000100*  SLPAYMNT.CBL                                                   
000200*  ---------------------------------------------------------      
000300*  FILE-CONTROL FRAGMENT - PAYMENT-FILE                           
000400*  COPY'D INTO ORDER-PRICING-BATCH, FILE-CONTROL PARAGRAPH.       
000500*  ---------------------------------------------------------      
000600*  ONE RECORD PER PAYMENT TAKEN AGAINST AN ORDER - CASH/CARD      
000700*  OR CLIP-CARD PUNCHES.  SORTED BY PAY-ORDER-ID, THEN            
000800*  PAY-PAYMENT-NO ASCENDING.                                      
000900*  ---------------------------------------------------------      
001000    SELECT PAYMENT-FILE                                           
001100        ASSIGN TO "PAYMNT-FILE"                                   
001200        ORGANIZATION IS SEQUENTIAL.                               
