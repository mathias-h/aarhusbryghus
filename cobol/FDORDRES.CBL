000100*  FDORDRES.CBL                                                   
000200*  ---------------------------------------------------------      
000300*  FD / RECORD FRAGMENT - ORDER-RESULT-FILE                       
000400*  COPY'D INTO ORDER-PRICING-BATCH, FILE SECTION.                 
000500*  ---------------------------------------------------------      
000600*  87/04/02  RBR  ORIGINAL LAYOUT FOR PRICING CONVERSION.         
000700*  94/02/08  KJN  ADDED RES-TOTAL-DEPOSIT-AFTER-RETURN.           
000800*  96/06/11  KJN  ADDED RES-CLIP-CARD-VALUE.                      
000900*  99/01/05  KJN  Y2K - REVIEWED, NO DATE FIELDS ON THIS REC.     
001000*  02/06/19  PHL  ADDED RES-PAYMENT-STATUS 2-CHAR CODE.           
001100*  ---------------------------------------------------------      
001200    FD  RESULT-FILE                                               
001300        LABEL RECORDS ARE STANDARD.                               
001400                                                                  
001500    01  RESULT-RECORD.                                            
001600        05  RES-ORDER-ID                     PIC 9(6).            
001700        05  RES-TOTAL-PRICE                  PIC S9(7)V99         
001800                                              COMP-3.             
001900        05  RES-TOTAL-DEPOSIT                PIC S9(7)V99         
002000                                              COMP-3.             
002100        05  RES-TOTAL-DEPOSIT-AFTER-RETURN   PIC S9(7)V99         
002200                                              COMP-3.             
002300        05  RES-TOTAL-PAYMENT                PIC S9(7)V99         
002400                                              COMP-3.             
002500        05  RES-CLIP-CARD-VALUE              PIC S9(7)V99         
002600                                              COMP-3.             
002700        05  RES-PAYMENT-STATUS               PIC XX.              
002800            88  RES-STATUS-UNPAID                VALUE "UP".      
002900            88  RES-STATUS-ORDER-PAID             VALUE "OP".     
003000            88  RES-STATUS-DEPOSIT-PAID           VALUE "DP".     
003100            88  RES-STATUS-DEPOSIT-NOT-BACK       VALUE "DN".     
003200            88  RES-STATUS-ERROR-OVERPAID         VALUE "ER".     
003300        05  FILLER                           PIC X(18).           
