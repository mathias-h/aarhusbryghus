000100*  SLORDLIN.CBL                                                   
000200*  ---------------------------------------------------------      
000300*  FILE-CONTROL FRAGMENT - ORDER-LINE-FILE                        
000400*  COPY'D INTO ORDER-PRICING-BATCH, FILE-CONTROL PARAGRAPH.       
000500*  ---------------------------------------------------------      
000600*  ONE RECORD PER ORDERED PRODUCT LINE, REGULAR OR RENTAL.        
000700*  SORTED BY LIN-ORDER-ID, LIN-LINE-NO ASCENDING - THE MINOR      
000800*  KEY BREAK UNDER THE ORDER-HEADER-FILE MAJOR KEY.               
000900*  ---------------------------------------------------------      
001000    SELECT LINE-FILE                                              
001100        ASSIGN TO "ORDLIN-FILE"                                   
001200        ORGANIZATION IS SEQUENTIAL.                               
