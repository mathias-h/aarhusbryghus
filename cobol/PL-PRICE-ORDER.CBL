000100*  PL-PRICE-ORDER.CBL                                             
000200*  ---------------------------------------------------------      
000300*  PROCEDURE LIBRARY - ORDER PRICING ENGINE.                      
000400*  GIFT-EXCLUDED LINE-PRICE SUM, DISCOUNT, RENTAL DEPOSIT.        
000500*  COPY'D INTO ORDER-PRICING-BATCH, PROCEDURE DIVISION.           
000600*  ---------------------------------------------------------      
000700*  87/04/02  RBR  ORIGINAL - FLAT SUM, NO DISCOUNT.               
000800*  89/11/14  RBR  ADDED 2200-APPLY-DISCOUNT (PCT AND AMOUNT).     
000900*  94/02/08  KJN  ADDED 2300-SUM-DEPOSITS FOR RENTAL LINES.       
001000*  ---------------------------------------------------------      
001100                                                                  
001200*  DRIVES THE THREE PRICING STEPS FOR THE ORDER NOW SITTING       
001300*  IN WK-ORDER-LINE-TABLE.  CALLED ONCE PER HEADER, AFTER         
001400*  0200-LOAD-ORDER-LINES HAS FINISHED LOADING ALL LINES FOR       
001500*  THE CURRENT ORDER-ID.                                          
001600 2000-PRICE-THE-ORDER.                                            
001700                                                                  
001800*  PASS 1 - SUM EVERY NON-GIFT LINE'S PRICE, BOTH REGULAR         
001900*  AND RENTAL LINES TOGETHER, INTO THE BEFORE-DISCOUNT TOTAL.     
002000    MOVE 1 TO WK-LINE-INDEX.                                      
002100    PERFORM 2100-SUM-LINE-PRICES THRU 2100-SUM-LINE-PRICES-EXIT   
002200        VARYING WK-LINE-INDEX FROM 1 BY 1                         
002300        UNTIL WK-LINE-INDEX GREATER THAN WK-LINE-COUNT.           
002400                                                                  
002500*  DISCOUNT IS TAKEN OFF THE WHOLE ORDER ONCE, NOT LINE BY        
002600*  LINE, SO IT RUNS AFTER THE SUM IS COMPLETE.                    
002700    PERFORM 2200-APPLY-DISCOUNT THRU 2200-APPLY-DISCOUNT-EXIT.    
002800                                                                  
002900*  PASS 2 - WALK THE LINES AGAIN FOR THE DEPOSIT SIDE.  KEPT      
003000*  SEPARATE FROM PASS 1 SO A RENTAL LINE'S DEPOSIT NEVER          
003100*  GETS CAUGHT UP IN THE DISCOUNTABLE PRICE SUM BY MISTAKE.       
003200    MOVE 1 TO WK-LINE-INDEX.                                      
003300    PERFORM 2300-SUM-DEPOSITS THRU 2300-SUM-DEPOSITS-EXIT         
003400        VARYING WK-LINE-INDEX FROM 1 BY 1                         
003500        UNTIL WK-LINE-INDEX GREATER THAN WK-LINE-COUNT.           
003600                                                                  
003700 2000-PRICE-THE-ORDER-EXIT.                                       
003800    EXIT.                                                         
003900*  ---------------------------------------------------------      
004000                                                                  
004100*  LINE PRICE = UNIT-PRICE TIMES AMOUNT.  A GIFT LINE (PROMO      
004200*  GIVEAWAY, LINE-IS-GIFT = "Y") IS SKIPPED OUTRIGHT - IT IS      
004300*  NOT ADDED AS ZERO, IT NEVER TOUCHES THE ACCUMULATOR AT         
004400*  ALL, SO A GIFT CANNOT EVEN APPEAR AS A ROUNDING ARTIFACT.      
004500 2100-SUM-LINE-PRICES.                                            
004600                                                                  
004700    IF NOT WK-LINE-IS-A-GIFT (WK-LINE-INDEX)                      
004800       COMPUTE WK-LINE-PRICE =                                    
004900               WK-LINE-UNIT-PRICE (WK-LINE-INDEX) *               
005000               WK-LINE-AMOUNT (WK-LINE-INDEX)                     
005100       ADD WK-LINE-PRICE TO WK-TOTAL-PRICE-BEFORE-DISC.           
005200                                                                  
005300 2100-SUM-LINE-PRICES-EXIT.                                       
005400    EXIT.                                                         
005500*  ---------------------------------------------------------      
005600                                                                  
005700*  DISCOUNT-TYPE 'P' (PERCENT) VS 'A' (FLAT AMOUNT).  BOTH        
005800*  FORMS COME OFF THE GIFT-EXCLUDED LINE SUM - NEVER OFF THE      
005900*  DEPOSIT, WHICH IS COMPUTED SEPARATELY IN 2300 BELOW.  THE      
006000*  PERCENT FORM IS THE ONLY COMPUTE IN THIS PARAGRAPH THAT        
006100*  CAN PRODUCE MORE THAN TWO DECIMAL PLACES, SO IT CARRIES        
006200*  ROUNDED; THE FLAT-AMOUNT SUBTRACTION CANNOT, SO IT DOES        
006300*  NOT.                                                           
006400 2200-APPLY-DISCOUNT.                                             
006500                                                                  
006600*  NO DISCOUNT ON THE ORDER - CARRY THE BEFORE-DISCOUNT SUM       
006700*  STRAIGHT THROUGH.                                              
006800    IF NOT HDR-DISCOUNT-IS-PRESENT                                
006900       MOVE WK-TOTAL-PRICE-BEFORE-DISC TO WK-TOTAL-PRICE          
007000    ELSE                                                          
007100       IF HDR-DISCOUNT-IS-PERCENT                                 
007200*  DISCOUNT-VALUE IS STORED AS A WHOLE PERCENT (E.G. 10 FOR       
007300*  10%), NOT A FRACTION - DIVIDE BY 100 BEFORE SUBTRACTING        
007400*  FROM 1.                                                        
007500          COMPUTE WK-TOTAL-PRICE ROUNDED =                        
007600              WK-TOTAL-PRICE-BEFORE-DISC *                        
007700              (1 - (HDR-DISCOUNT-VALUE / 100))                    
007800       ELSE                                                       
007900*  AMOUNT DISCOUNT - STRAIGHT KR-FOR-KR SUBTRACTION, NO           
008000*  ROUNDING NEEDED SINCE BOTH SIDES ARE ALREADY 2-DECIMAL.        
008100          COMPUTE WK-TOTAL-PRICE =                                
008200              WK-TOTAL-PRICE-BEFORE-DISC - HDR-DISCOUNT-VALUE.    
008300                                                                  
008400 2200-APPLY-DISCOUNT-EXIT.                                        
008500    EXIT.                                                         
008600*  ---------------------------------------------------------      
008700                                                                  
008800*  DEPOSIT IS OWED ON EVERY RENTAL (LINE-TYPE 'D') LINE           
008900*  REGARDLESS OF RETURN STATUS - WHAT HAS TO COME BACK IS         
009000*  FIXED BY WHAT WENT OUT THE DOOR.  WK-TOTAL-DEPOSIT-AFTER-      
009100*  RET, BY CONTRAST, ONLY COUNTS THE DEPOSIT STILL OWED ON        
009200*  LINES NOT YET RETURNED - A RETURNED LINE CONTRIBUTES ZERO      
009300*  TO IT.  WK-ALL-RETURNED-SWITCH STARTS THE ORDER AT "Y"         
009400*  (SEE 0150-INITIALIZE-ORDER-WORK-AREAS) AND IS FLIPPED TO       
009500*  "N" THE FIRST TIME AN UNRETURNED RENTAL LINE IS SEEN.          
009600 2300-SUM-DEPOSITS.                                               
009700                                                                  
009800    IF WK-LINE-IS-RENTAL (WK-LINE-INDEX)                          
009900*  ANY RENTAL LINE AT ALL MARKS THE WHOLE ORDER AS HAVING         
010000*  A RENTAL, WHICH IS WHAT ROUTES 4000-DETERMINE-PAYMENT-         
010100*  STATUS INTO ITS RENTAL-AWARE BRANCHES.                         
010200       MOVE "Y" TO WK-HAS-RENTAL-SWITCH                           
010300       COMPUTE WK-LINE-DEPOSIT =                                  
010400           WK-LINE-DEPOSIT-PER-UNIT (WK-LINE-INDEX) *             
010500           WK-LINE-AMOUNT (WK-LINE-INDEX)                         
010600       ADD WK-LINE-DEPOSIT TO WK-TOTAL-DEPOSIT                    
010700       IF NOT WK-LINE-WAS-RETURNED (WK-LINE-INDEX)                
010800          MOVE "N" TO WK-ALL-RETURNED-SWITCH                      
010900          ADD WK-LINE-DEPOSIT TO WK-TOTAL-DEPOSIT-AFTER-RET.      
011000                                                                  
011100 2300-SUM-DEPOSITS-EXIT.                                          
011200    EXIT.                                                         
011300*  ---------------------------------------------------------      
