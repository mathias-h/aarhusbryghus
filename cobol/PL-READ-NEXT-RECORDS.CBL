000100*  PL-READ-NEXT-RECORDS.CBL                                       
000200*  ---------------------------------------------------------      
000300*  PROCEDURE LIBRARY - READ-AHEAD FOR THE THREE INPUT FILES.      
000400*  SAME "READ...AT END...SET THE SWITCH" IDIOM THE SHOP USED      
000500*  FOR THE OLD READ-VOUCHER-NEXT-RECORD.CBL SEQUENTIAL SCAN.      
000600*  COPY'D INTO ORDER-PRICING-BATCH, PROCEDURE DIVISION.           
000700*  ---------------------------------------------------------      
000800                                                                  
000900 READ-NEXT-HEADER-RECORD.                                         
001000                                                                  
001100    READ HEADER-FILE                                              
001200        AT END MOVE "Y" TO WK-HEADER-EOF-SWITCH.                  
001300*  ---------------------------------------------------------      
001400                                                                  
001500 READ-NEXT-LINE-RECORD.                                           
001600                                                                  
001700    READ LINE-FILE                                                
001800        AT END MOVE "Y" TO WK-LINE-EOF-SWITCH.                    
001900*  ---------------------------------------------------------      
002000                                                                  
002100 READ-NEXT-PAYMENT-RECORD.                                        
002200                                                                  
002300    READ PAYMENT-FILE                                             
002400        AT END MOVE "Y" TO WK-PAYMENT-EOF-SWITCH.                 
002500*  ---------------------------------------------------------      
