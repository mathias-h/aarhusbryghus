000100*  SLORDHDR.CBL                                                   
000200*  ---------------------------------------------------------      
000300*  FILE-CONTROL FRAGMENT - ORDER-HEADER-FILE                      
000400*  COPY'D INTO ORDER-PRICING-BATCH, FILE-CONTROL PARAGRAPH.       
000500*  ---------------------------------------------------------      
000600*  ONE RECORD PER CUSTOMER ORDER.  DRIVES THE MAJOR CONTROL       
000700*  BREAK OF THE NIGHTLY ORDER-PRICING RUN (KEY = HDR-ORDER-ID,    
000800*  ASCENDING).  SORTED UPSTREAM BY THE POS/BOOKING SYSTEM.        
000900*  ---------------------------------------------------------      
001000    SELECT HEADER-FILE                                            
001100        ASSIGN TO "ORDHDR-FILE"                                   
001200        ORGANIZATION IS SEQUENTIAL.                               
